000100*****************************************************************
000200*                                                               *
000300*              HOLIDAY CALENDAR DATE ARITHMETIC                 *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000     PROGRAM-ID.         HODATE.
001100*
001200     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400     INSTALLATION.       APPLEWOOD COMPUTERS, HATFIELD, HERTS.
001500*
001600     DATE-WRITTEN.       01/12/1985.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           COPYRIGHT (C) 1985-2026, V B COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL
002200*                        PUBLIC LICENSE.  SEE THE FILE COPYING
002300*                        FOR DETAILS.
002400*
002500*    REMARKS.            SHARED CALENDAR-ARITHMETIC MODULE USED
002600*                        BY EVERY HOLIDAY RULE TYPE - FIRST/LAST
002700*                        DAY OF MONTH, NTH/LAST WEEKDAY OF MONTH,
002800*                        FIRST AND LAST FULL WEEK OF MONTH, DAY
002900*                        OF WEEK OF A GIVEN DATE AND SIMPLE DAY
003000*                        ADD/SUBTRACT.  NO INTRINSIC DATE
003100*                        FUNCTIONS ARE USED - ALL ARITHMETIC IS
003200*                        DONE LONGHAND AGAINST A 01/01/1600 BASE,
003300*                        THE SAME WAY MAPS04 WORKS ITS OWN
003400*                        BINARY DATES.
003500*
003600*    CALLED MODULES.     NONE.
003700*    FUNCTIONS USED.     NONE - SEE REMARKS ABOVE.
003800*    FILES USED.         NONE - PURE WORKING-STORAGE ROUTINE.
003900*
004000*-----------------------------------------------------------
004100* CHANGE-LOG.
004200*-----------------------------------------------------------
004300* 01/12/85 VBC 1.0.00  CREATED FOR THE PAYROLL VACATION-ACCRUAL
004400*                      CALENDAR WORK, LIFTED OUT OF MAPS04'S
004500*                      DATE BLOCK ROUTINE SO IT COULD BE SHARED
004600*                      ACROSS THE SUITE.
004700* 09/06/87 VBC   .01   ADDED FIRST/LAST FULL WEEK ENTRY POINTS
004800*                      FOR THE SHIFT-ROSTER OVERLAY JOB.
004900* 14/03/91 VBC   .02   ADDED LAST-SPECIFIED-DAY-IN-MONTH ENTRY
005000*                      POINT FOR THE PENSION-SCHEME "LAST
005100*                      FRIDAY" ACCRUAL RULE.
005200* 22/11/98 VBC   .03   YEAR 2000 REVIEW - CC/YY ALREADY HELD
005300*                      SEPARATE THROUGHOUT THIS MODULE, NO
005400*                      2-DIGIT YEAR STORAGE ANYWHERE, NO CHANGE
005500*                      OF LOGIC REQUIRED.  SIGNED OFF PER THE
005600*                      Y2K PROJECT OFFICE CIRCULAR OF 09/98.
005700* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005800*                      PRIOR NOTICES.
005900* 04/12/25 VBC 2.0.00  REWORKED FOR THE NEW HOLIDAY CALENDAR
006000*                      CATALOG SUB-SYSTEM (REQUEST HOL-0012) -
006100*                      ADDED THE WEEK-IN-MONTH AND LAST-IN-MONTH
006200*                      ENTRY POINTS, RENAMED FROM THE OLD MAPS-
006300*                      VINTAGE COPY TO HODATE.
006400* 11/12/25 VBC   .01   ADDED SPECIFIED-DAY-IN-WEEK AND
006500*                      SPECIFIED-DAY-IN-WEEK-OF-MONTH ENTRY
006600*                      POINTS FOR THE WEEK-IN-MONTH RULE.
006700* 15/12/25 VBC   .02   ADDED ADD-DAYS / SUBTRACT-DAYS ENTRY
006800*                      POINTS FOR DAYS-BEFORE-HOLIDAY CHAINING.
006900* 19/12/25 VBC   .03   REPLACED THE OLD TABLE-DRIVEN DAY-OF-WEEK
007000*                      STUB WITH THE FULL DAYS-SINCE-EPOCH
007100*                      CALCULATION (PARAS 8200/8300) - THE OLD
007200*                      STUB ONLY COVERED 1990-2020.
007210* 09/08/26 VBC   .04   PULLED THE DIVIDE-REMAINDER THROWAWAY
007220*                      WS-DUMMY OUT OF WS-COUNTERS TO A
007230*                      STANDALONE 77-LEVEL ITEM, MATCHING THE
007240*                      OLD MAPS OVERLAYS' OWN HABIT OF KEEPING
007250*                      A DUMMY DIVIDE REGISTER SEPARATE FROM
007260*                      THEIR RECORD-SHAPED WORKING-STORAGE.
007300*
007400*****************************************************************
007500* COPYRIGHT NOTICE.
007600* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007700* UPDATED 16/04/2024.  THESE FILES AND PROGRAMS ARE PART OF THE
007800* APPLEWOOD COMPUTERS ACCOUNTING SYSTEM AND ARE COPYRIGHT (C)
007900* VINCENT B COEN, 1976-2026 AND LATER.  DISTRIBUTED UNDER THE
008000* GNU GENERAL PUBLIC LICENSE - SEE THE FILE COPYING.
008100*****************************************************************
008200*
008300 ENVIRONMENT             DIVISION.
008400*===============================
008500*
008600     COPY  "envdiv.cob".
008700*
008800 INPUT-OUTPUT            SECTION.
008900*------------------------------
009000*
009100 DATA                    DIVISION.
009200*===============================
009300*
009400 WORKING-STORAGE SECTION.
009500*----------------------
009600*
009700* MONTH-LENGTH TABLE - FEBRUARY (ENTRY 2) IS PATCHED TO 29
009800* EVERY TIME 8000-CHECK-LEAP-YEAR FINDS A LEAP YEAR.
009900 01  WS-MONTH-LENGTH-VALUES.
010000     03  FILLER              PIC 9(2)  VALUE 31.
010100     03  FILLER              PIC 9(2)  VALUE 28.
010200     03  FILLER              PIC 9(2)  VALUE 31.
010300     03  FILLER              PIC 9(2)  VALUE 30.
010400     03  FILLER              PIC 9(2)  VALUE 31.
010500     03  FILLER              PIC 9(2)  VALUE 30.
010600     03  FILLER              PIC 9(2)  VALUE 31.
010700     03  FILLER              PIC 9(2)  VALUE 31.
010800     03  FILLER              PIC 9(2)  VALUE 30.
010900     03  FILLER              PIC 9(2)  VALUE 31.
011000     03  FILLER              PIC 9(2)  VALUE 30.
011100     03  FILLER              PIC 9(2)  VALUE 31.
011200 01  WS-MONTH-LENGTH-TABLE  REDEFINES  WS-MONTH-LENGTH-VALUES.
011300     03  WS-ML-ENTRY  PIC 9(2)  OCCURS 12  INDEXED BY WS-ML-IDX.
011400*
011500* WORK-DATE IS THE MAIN CALCULATION ENGINE - EVERY DISPATCH
011600* PARAGRAPH LOADS ITS STARTING DATE HERE AND READS ITS ANSWER
011700* BACK OUT OF WORK-DATE9.
011800 01  WS-WORK-DATE.
011900     03  WS-WORK-CCYY        PIC 9(4).
012000     03  WS-WORK-MM          PIC 9(2).
012100     03  WS-WORK-DD          PIC 9(2).
012200 01  WS-WORK-DATE9  REDEFINES  WS-WORK-DATE  PIC 9(8).
012300*
012400* OTHER-DATE IS A SECOND SCRATCH REGISTER, USED ONLY WHEN A
012500* PARAGRAPH MUST HOLD TWO CANDIDATE DATES AT ONCE (SEE THE
012600* LAST-FULL-WEEK OVERFLOW CHECK BELOW).
012700 01  WS-OTHER-DATE.
012800     03  WS-OTHER-CCYY       PIC 9(4).
012900     03  WS-OTHER-MM         PIC 9(2).
013000     03  WS-OTHER-DD         PIC 9(2).
013100 01  WS-OTHER-DATE9  REDEFINES  WS-OTHER-DATE  PIC 9(8).
013200*
013300 01  WS-SWITCHES.
013400     03  WS-LEAP-SWITCH      PIC X     VALUE "N".
013500         88  WS-IS-LEAP-YEAR    VALUE "Y".
013600     03  FILLER              PIC X(9).
013700*
013800 01  WS-COUNTERS.
013900     03  WS-CHK-YEAR         PIC 9(4)     COMP.
014000     03  WS-LOOP-YEAR        PIC 9(4)     COMP.
014100     03  WS-LOOP-MONTH       PIC 9(2)     COMP.
014200     03  WS-DAYS-SINCE       PIC 9(8)     COMP.
014300     03  WS-DAY-CTR          PIC 9(3)     COMP.
014400     03  WS-OFFSET-DAYS      PIC 9(3)     COMP.
014500     03  WS-DIFF-DAYS        PIC S9(3)    COMP.
014600     03  WS-LAST-DOW         PIC 9(1)     COMP.
014700     03  WS-DOW-REM          PIC 9(1)     COMP.
014800     03  WS-REM4             PIC 9(2)     COMP.
014900     03  WS-REM100           PIC 9(2)     COMP.
015000     03  WS-REM400           PIC 9(2)     COMP.
015100     03  FILLER              PIC X(16).
015200*
015210* DIVIDE-REMAINDER THROWAWAY - EVERY DIVIDE IN THIS MODULE
015220* NEEDS SOMEWHERE TO PUT THE QUOTIENT IT DOES NOT WANT, SO
015230* THIS IS A STANDALONE 77 RATHER THAN PART OF THE COUNTERS
015240* GROUP ABOVE - THE SAME WAY MAPS01/MAPS09 KEPT THEIR OWN
015250* SCRATCH DIVIDE REGISTERS OFF TO ONE SIDE.
015260 77  WS-DUMMY                PIC 9(8)     COMP.
015300*
015400 LINKAGE SECTION.
015500*--------------
015600*
015700     COPY  "wsholdte.cob".
015800*
015900 PROCEDURE DIVISION USING DU-LINKAGE.
016000*====================================
016100*
016200*----------------------------------------------------------
016300* 0000-MAIN VALIDATES THE FUNCTION CODE AND GOES TO THE
016400* MATCHING ENTRY POINT.  EVERY EXIT PATH JOINS UP AT
016500* 9000-MAIN-EXIT SO THE LINKAGE RECORD IS ALWAYS LEFT IN A
016600* CONSISTENT STATE.
016700*----------------------------------------------------------
016800 0000-MAIN.
016900     MOVE     "N"  TO  DU-OUT-ERROR.
017000     IF       DU-FUNCTION < 1  OR  DU-FUNCTION > 10
017100              MOVE  "Y"  TO  DU-OUT-ERROR
017200              GO TO 9000-MAIN-EXIT.
017300*
017400     IF       DU-FN-FIRST-DAY-OF-MONTH
017500              GO TO 0200-FIRST-DAY-OF-MONTH.
017600     IF       DU-FN-LAST-DAY-OF-MONTH
017700              GO TO 0300-LAST-DAY-OF-MONTH.
017800     IF       DU-FN-FIRST-FULL-WEEK
017900              GO TO 0400-FIRST-FULL-WEEK.
018000     IF       DU-FN-LAST-FULL-WEEK
018100              GO TO 0500-LAST-FULL-WEEK.
018200     IF       DU-FN-SPEC-DAY-IN-WEEK
018300              GO TO 0600-SPECIFIED-DAY-IN-WEEK.
018400     IF       DU-FN-SPEC-DAY-IN-WEEK-OF-MO
018500              GO TO 0700-SPEC-DAY-IN-WEEK-OF-MONTH.
018600     IF       DU-FN-LAST-SPEC-DAY-IN-MONTH
018700              GO TO 0800-LAST-SPEC-DAY-IN-MONTH.
018800     IF       DU-FN-ADD-DAYS
018900              GO TO 0900-ADD-DAYS.
019000     IF       DU-FN-SUBTRACT-DAYS
019100              GO TO 1000-SUBTRACT-DAYS.
019200     IF       DU-FN-DAY-OF-WEEK
019300              GO TO 1100-DAY-OF-WEEK.
019400     MOVE     "Y"  TO  DU-OUT-ERROR.
019500     GO       TO 9000-MAIN-EXIT.
019600*
019700*----------------------------------------------------------
019800* 0200 - FIRST CALENDAR DAY OF THE GIVEN MONTH.
019900*----------------------------------------------------------
020000 0200-FIRST-DAY-OF-MONTH.
020100     MOVE     DU-IN-YEAR   TO  WS-WORK-CCYY.
020200     MOVE     DU-IN-MONTH  TO  WS-WORK-MM.
020300     MOVE     1            TO  WS-WORK-DD.
020400     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
020500     GO       TO 9000-MAIN-EXIT.
020600*
020700*----------------------------------------------------------
020800* 0300 - LAST CALENDAR DAY OF THE GIVEN MONTH.
020900*----------------------------------------------------------
021000 0300-LAST-DAY-OF-MONTH.
021100     PERFORM  8100-LAST-DAY-OF-MONTH-CALC THRU 8100-EXIT.
021200     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
021300     GO       TO 9000-MAIN-EXIT.
021400*
021500*----------------------------------------------------------
021600* 0400 - FIRST FULL WEEK OF MONTH = FIRST SUNDAY ON/AFTER
021700* THE 1ST OF THE MONTH.
021800*----------------------------------------------------------
021900 0400-FIRST-FULL-WEEK.
022000     MOVE     DU-IN-YEAR   TO  WS-WORK-CCYY.
022100     MOVE     DU-IN-MONTH  TO  WS-WORK-MM.
022200     MOVE     1            TO  WS-WORK-DD.
022300     PERFORM  8300-DAY-OF-WEEK-OF-DATE THRU 8300-EXIT.
022400     IF       WS-LAST-DOW = 7
022500              MOVE  0  TO  WS-OFFSET-DAYS
022600     ELSE
022700              COMPUTE  WS-OFFSET-DAYS = 7 - WS-LAST-DOW.
022800     MOVE     WS-OFFSET-DAYS  TO  WS-DAY-CTR.
022900     PERFORM  8700-ADD-N-DAYS THRU 8700-EXIT.
023000     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
023100     GO       TO 9000-MAIN-EXIT.
023200*
023300*----------------------------------------------------------
023400* 0500 - LAST FULL WEEK OF MONTH = LAST SUNDAY OF THE
023500* MONTH, BACKED UP ONE WEEK IF ITS SIX-DAY TAIL WOULD RUN
023600* PAST THE END OF THE MONTH.
023700*----------------------------------------------------------
023800 0500-LAST-FULL-WEEK.
023900     PERFORM  8100-LAST-DAY-OF-MONTH-CALC THRU 8100-EXIT.
024000     PERFORM  8300-DAY-OF-WEEK-OF-DATE THRU 8300-EXIT.
024100     IF       WS-LAST-DOW = 7
024200              MOVE  0  TO  WS-OFFSET-DAYS
024300     ELSE
024400              MOVE  WS-LAST-DOW  TO  WS-OFFSET-DAYS.
024500     MOVE     WS-OFFSET-DAYS  TO  WS-DAY-CTR.
024600     PERFORM  8750-SUBTRACT-N-DAYS THRU 8750-EXIT.
024700*
024800*    WS-WORK-DATE IS NOW THE LAST SUNDAY OF THE MONTH - SAVE
024900*    IT, THEN TEST WHETHER CANDIDATE + 6 DAYS STAYS IN-MONTH.
025000     MOVE     WS-WORK-DATE  TO  WS-OTHER-DATE.
025100     MOVE     6  TO  WS-DAY-CTR.
025200     PERFORM  8700-ADD-N-DAYS THRU 8700-EXIT.
025300     IF       WS-WORK-MM NOT = DU-IN-MONTH
025400        OR    WS-WORK-CCYY NOT = DU-IN-YEAR
025500              MOVE  WS-OTHER-DATE  TO  WS-WORK-DATE
025600              MOVE  7  TO  WS-DAY-CTR
025700              PERFORM  8750-SUBTRACT-N-DAYS THRU 8750-EXIT
025800     ELSE
025900              MOVE  WS-OTHER-DATE  TO  WS-WORK-DATE.
026000     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
026100     GO       TO 9000-MAIN-EXIT.
026200*
026300*----------------------------------------------------------
026400* 0600 - THE GIVEN DAY-OF-WEEK WITHIN THE 7-DAY SPAN
026500* BEGINNING AT DU-IN-DATE (WHICH MUST ITSELF BE A SUNDAY).
026600*----------------------------------------------------------
026700 0600-SPECIFIED-DAY-IN-WEEK.
026800     MOVE     DU-IN-DATE  TO  WS-WORK-DATE9.
026900     DIVIDE   DU-IN-DAY-OF-WEEK  BY  7
027000              GIVING  WS-DUMMY  REMAINDER  WS-OFFSET-DAYS.
027100     MOVE     WS-OFFSET-DAYS  TO  WS-DAY-CTR.
027200     PERFORM  8700-ADD-N-DAYS THRU 8700-EXIT.
027300     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
027400     GO       TO 9000-MAIN-EXIT.
027500*
027600*----------------------------------------------------------
027700* 0700 - THE WEEK-NUMBER'TH OCCURRENCE OF DAY-OF-WEEK IN
027800* THE MONTH, WEEKS ANCHORED TO THE 1ST OF THE MONTH.
027900*----------------------------------------------------------
028000 0700-SPEC-DAY-IN-WEEK-OF-MONTH.
028100     MOVE     DU-IN-YEAR   TO  WS-WORK-CCYY.
028200     MOVE     DU-IN-MONTH  TO  WS-WORK-MM.
028300     MOVE     1            TO  WS-WORK-DD.
028400     PERFORM  8300-DAY-OF-WEEK-OF-DATE THRU 8300-EXIT.
028500     COMPUTE  WS-DIFF-DAYS = DU-IN-DAY-OF-WEEK - WS-LAST-DOW.
028600     IF       WS-DIFF-DAYS < 0
028700              ADD  7  TO  WS-DIFF-DAYS.
028800     COMPUTE  WS-OFFSET-DAYS =
028900              WS-DIFF-DAYS + ((DU-IN-WEEK-NUMBER - 1) * 7).
029000     MOVE     WS-OFFSET-DAYS  TO  WS-DAY-CTR.
029100     PERFORM  8700-ADD-N-DAYS THRU 8700-EXIT.
029200     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
029300     GO       TO 9000-MAIN-EXIT.
029400*
029500*----------------------------------------------------------
029600* 0800 - THE LAST OCCURRENCE OF DAY-OF-WEEK ON/BEFORE THE
029700* LAST DAY OF THE MONTH.
029800*----------------------------------------------------------
029900 0800-LAST-SPEC-DAY-IN-MONTH.
030000     PERFORM  8100-LAST-DAY-OF-MONTH-CALC THRU 8100-EXIT.
030100     PERFORM  8300-DAY-OF-WEEK-OF-DATE THRU 8300-EXIT.
030200     COMPUTE  WS-DIFF-DAYS = WS-LAST-DOW - DU-IN-DAY-OF-WEEK.
030300     IF       WS-DIFF-DAYS < 0
030400              ADD  7  TO  WS-DIFF-DAYS.
030500     MOVE     WS-DIFF-DAYS  TO  WS-DAY-CTR.
030600     PERFORM  8750-SUBTRACT-N-DAYS THRU 8750-EXIT.
030700     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
030800     GO       TO 9000-MAIN-EXIT.
030900*
031000*----------------------------------------------------------
031100* 0900/1000 - SIMPLE CALENDAR ADD/SUBTRACT, USED BY THE
031200* STATIC-DATE FORCE-TO-WEEKDAY RULE AND BY THE DAYS-BEFORE-
031300* HOLIDAY CHAIN.
031400*----------------------------------------------------------
031500 0900-ADD-DAYS.
031600     MOVE     DU-IN-DATE  TO  WS-WORK-DATE9.
031700     MOVE     DU-IN-NUM-DAYS  TO  WS-DAY-CTR.
031800     PERFORM  8700-ADD-N-DAYS THRU 8700-EXIT.
031900     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
032000     GO       TO 9000-MAIN-EXIT.
032100*
032200 1000-SUBTRACT-DAYS.
032300     MOVE     DU-IN-DATE  TO  WS-WORK-DATE9.
032400     MOVE     DU-IN-NUM-DAYS  TO  WS-DAY-CTR.
032500     PERFORM  8750-SUBTRACT-N-DAYS THRU 8750-EXIT.
032600     MOVE     WS-WORK-DATE9  TO  DU-OUT-DATE.
032700     GO       TO 9000-MAIN-EXIT.
032800*
032900*----------------------------------------------------------
033000* 1100 - DAY OF WEEK OF AN ARBITRARY DATE.
033100*----------------------------------------------------------
033200 1100-DAY-OF-WEEK.
033300     MOVE     DU-IN-DATE  TO  WS-WORK-DATE9.
033400     PERFORM  8300-DAY-OF-WEEK-OF-DATE THRU 8300-EXIT.
033500     MOVE     WS-LAST-DOW  TO  DU-OUT-DAY-OF-WEEK.
033600     GO       TO 9000-MAIN-EXIT.
033700*
033800*==========================================================
033900* HELPER PARAGRAPHS FROM HERE ON - NONE OF THESE TOUCH THE
034000* LINKAGE RECORD DIRECTLY EXCEPT WHERE NOTED, SO THEY MAY BE
034100* PERFORMED FREELY FROM MORE THAN ONE DISPATCH ENTRY.
034200*==========================================================
034300*
034400*----------------------------------------------------------
034500* 8000 - IS WS-CHK-YEAR A LEAP YEAR?  DIVISIBLE BY 4,
034600* EXCEPT CENTURY YEARS, WHICH MUST ALSO DIVIDE BY 400.
034700*----------------------------------------------------------
034800 8000-CHECK-LEAP-YEAR.
034900     MOVE     "N"  TO  WS-LEAP-SWITCH.
035000     DIVIDE   WS-CHK-YEAR  BY  4
035100              GIVING  WS-DUMMY  REMAINDER  WS-REM4.
035200     IF       WS-REM4 NOT = 0
035300              GO TO 8000-EXIT.
035400     DIVIDE   WS-CHK-YEAR  BY  100
035500              GIVING  WS-DUMMY  REMAINDER  WS-REM100.
035600     IF       WS-REM100 NOT = 0
035700              MOVE  "Y"  TO  WS-LEAP-SWITCH
035800              GO TO 8000-EXIT.
035900     DIVIDE   WS-CHK-YEAR  BY  400
036000              GIVING  WS-DUMMY  REMAINDER  WS-REM400.
036100     IF       WS-REM400 = 0
036200              MOVE  "Y"  TO  WS-LEAP-SWITCH.
036300 8000-EXIT.
036400     EXIT.
036500*
036600*----------------------------------------------------------
036700* 8100 - LOAD WS-WORK-DATE WITH THE LAST CALENDAR DAY OF
036800* DU-IN-YEAR / DU-IN-MONTH.
036900*----------------------------------------------------------
037000 8100-LAST-DAY-OF-MONTH-CALC.
037100     MOVE     DU-IN-YEAR  TO  WS-CHK-YEAR.
037200     PERFORM  8000-CHECK-LEAP-YEAR THRU 8000-EXIT.
037300     IF       WS-IS-LEAP-YEAR
037400              MOVE  29  TO  WS-ML-ENTRY (2)
037500     ELSE
037600              MOVE  28  TO  WS-ML-ENTRY (2).
037700     MOVE     DU-IN-YEAR   TO  WS-WORK-CCYY.
037800     MOVE     DU-IN-MONTH  TO  WS-WORK-MM.
037900     MOVE     WS-ML-ENTRY (DU-IN-MONTH)  TO  WS-WORK-DD.
038000 8100-EXIT.
038100     EXIT.
038200*
038300*----------------------------------------------------------
038400* 8200 - COUNT THE WHOLE DAYS FROM 01/01/1600 UP TO (BUT
038500* NOT INCLUDING) WS-WORK-DATE, INTO WS-DAYS-SINCE.  THIS IS
038600* THE SAME BASE DATE MAPS04 USES FOR ITS OWN BINARY DATES.
038700*----------------------------------------------------------
038800 8200-DAYS-SINCE-EPOCH.
038900     MOVE     ZERO  TO  WS-DAYS-SINCE.
039000     MOVE     1600  TO  WS-LOOP-YEAR.
039100     PERFORM  8210-ADD-ONE-YEAR THRU 8210-EXIT
039200              UNTIL  WS-LOOP-YEAR = WS-WORK-CCYY.
039300     MOVE     1  TO  WS-LOOP-MONTH.
039400     PERFORM  8220-ADD-ONE-MONTH THRU 8220-EXIT
039500              UNTIL  WS-LOOP-MONTH = WS-WORK-MM.
039600     COMPUTE  WS-DAYS-SINCE = WS-DAYS-SINCE + WS-WORK-DD - 1.
039700 8200-EXIT.
039800     EXIT.
039900*
040000 8210-ADD-ONE-YEAR.
040100     MOVE     WS-LOOP-YEAR  TO  WS-CHK-YEAR.
040200     PERFORM  8000-CHECK-LEAP-YEAR THRU 8000-EXIT.
040300     IF       WS-IS-LEAP-YEAR
040400              ADD  366  TO  WS-DAYS-SINCE
040500     ELSE
040600              ADD  365  TO  WS-DAYS-SINCE.
040700     ADD      1  TO  WS-LOOP-YEAR.
040800 8210-EXIT.
040900     EXIT.
041000*
041100 8220-ADD-ONE-MONTH.
041200     MOVE     WS-WORK-CCYY  TO  WS-CHK-YEAR.
041300     PERFORM  8000-CHECK-LEAP-YEAR THRU 8000-EXIT.
041400     IF       WS-IS-LEAP-YEAR
041500              MOVE  29  TO  WS-ML-ENTRY (2)
041600     ELSE
041700              MOVE  28  TO  WS-ML-ENTRY (2).
041800     ADD      WS-ML-ENTRY (WS-LOOP-MONTH)  TO  WS-DAYS-SINCE.
041900     ADD      1  TO  WS-LOOP-MONTH.
042000 8220-EXIT.
042100     EXIT.
042200*
042300*----------------------------------------------------------
042400* 8300 - DAY OF WEEK OF WS-WORK-DATE, RETURNED IN
042500* WS-LAST-DOW (1=MONDAY ... 7=SUNDAY).  01/01/1600 IS
042600* KNOWN TO BE A SATURDAY, SO THE FORMULA BELOW IS
042700* ((5 + DAYS-SINCE) MOD 7) + 1.
042800*----------------------------------------------------------
042900 8300-DAY-OF-WEEK-OF-DATE.
043000     PERFORM  8200-DAYS-SINCE-EPOCH THRU 8200-EXIT.
043100     DIVIDE   WS-DAYS-SINCE  BY  7
043200              GIVING  WS-DUMMY  REMAINDER  WS-DOW-REM.
043300     COMPUTE  WS-LAST-DOW = WS-DOW-REM + 5.
043400     IF       WS-LAST-DOW > 6
043500              SUBTRACT  7  FROM  WS-LAST-DOW.
043600     ADD      1  TO  WS-LAST-DOW.
043700 8300-EXIT.
043800     EXIT.
043900*
044000*----------------------------------------------------------
044100* 8700/8750 - ADD OR SUBTRACT WS-DAY-CTR WHOLE DAYS TO/FROM
044200* WS-WORK-DATE, ONE CALENDAR DAY AT A TIME (CATALOG OFFSETS
044300* ARE AT MOST A FEW HUNDRED DAYS, SO A DAY-AT-A-TIME LOOP IS
044400* PLENTY FAST ENOUGH FOR A BATCH RUN OF THIS SIZE).
044500*----------------------------------------------------------
044600 8700-ADD-N-DAYS.
044700     PERFORM  8710-ADD-ONE-DAY THRU 8710-EXIT
044800              WS-DAY-CTR TIMES.
044900 8700-EXIT.
045000     EXIT.
045100*
045200 8710-ADD-ONE-DAY.
045300     ADD      1  TO  WS-WORK-DD.
045400     MOVE     WS-WORK-CCYY  TO  WS-CHK-YEAR.
045500     PERFORM  8000-CHECK-LEAP-YEAR THRU 8000-EXIT.
045600     IF       WS-IS-LEAP-YEAR
045700              MOVE  29  TO  WS-ML-ENTRY (2)
045800     ELSE
045900              MOVE  28  TO  WS-ML-ENTRY (2).
046000     IF       WS-WORK-DD > WS-ML-ENTRY (WS-WORK-MM)
046100              MOVE  1  TO  WS-WORK-DD
046200              ADD   1  TO  WS-WORK-MM
046300              IF    WS-WORK-MM > 12
046400                    MOVE  1  TO  WS-WORK-MM
046500                    ADD   1  TO  WS-WORK-CCYY.
046600 8710-EXIT.
046700     EXIT.
046800*
046900 8750-SUBTRACT-N-DAYS.
047000     PERFORM  8760-SUBTRACT-ONE-DAY THRU 8760-EXIT
047100              WS-DAY-CTR TIMES.
047200 8750-EXIT.
047300     EXIT.
047400*
047500 8760-SUBTRACT-ONE-DAY.
047600     IF       WS-WORK-DD > 1
047700              SUBTRACT  1  FROM  WS-WORK-DD
047800              GO TO 8760-EXIT.
047900     IF       WS-WORK-MM > 1
048000              SUBTRACT  1  FROM  WS-WORK-MM
048100     ELSE
048200              MOVE  12  TO  WS-WORK-MM
048300              SUBTRACT  1  FROM  WS-WORK-CCYY.
048400     MOVE     WS-WORK-CCYY  TO  WS-CHK-YEAR.
048500     PERFORM  8000-CHECK-LEAP-YEAR THRU 8000-EXIT.
048600     IF       WS-IS-LEAP-YEAR
048700              MOVE  29  TO  WS-ML-ENTRY (2)
048800     ELSE
048900              MOVE  28  TO  WS-ML-ENTRY (2).
049000     MOVE     WS-ML-ENTRY (WS-WORK-MM)  TO  WS-WORK-DD.
049100 8760-EXIT.
049200     EXIT.
049300*
049400 9000-MAIN-EXIT.
049500     EXIT PROGRAM.
049600*
