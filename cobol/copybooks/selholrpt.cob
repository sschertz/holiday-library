000100*******************************************
000200*                                          *
000300*  SELECT CLAUSE FOR HOLIDAY CALENDAR        *
000400*      PRINT FILE - 180 COL                *
000500*                                          *
000600*******************************************
000700*
000800* 05/12/25 VBC - CREATED, LIFTED FROM THE STANDARD PRINT
000900*                FILE PATTERN.
000950* 09/08/26 VBC - HEADER NOTE WAS STILL "132 COL" AFTER THE
000960*                RECORD WAS WIDENED TO 180 TO CARRY THE FULL
000970*                DESCRIPTION COLUMN - CORRECTED TO MATCH
000980*                FDHOLRPT.COB.
001000*
001100     SELECT  PRINT-FILE
001200             ASSIGN TO       "HOLRPT"
001300             ORGANIZATION IS LINE SEQUENTIAL
001400             ACCESS MODE  IS SEQUENTIAL
001500             FILE STATUS  IS HR-PRINT-STATUS.
001600*
