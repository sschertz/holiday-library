000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR HOLIDAY CALENDAR   *
000400*      PRINT FILE - REPORT WRITER OUTPUT     *
000500*                                          *
000600*******************************************
000700*
000800* 20/12/25 VBC - CREATED.  PRINT-LINE ITSELF IS NEVER MOVED TO
000900*                DIRECTLY - REPORT WRITER OWNS THE RECORD AREA
001000*                ONCE THE RD IS INITIATED.
001100*
001150* 09/08/26 VBC - WIDENED FROM 132 TO 180 CHARACTERS - THE
001160*                DESCRIPTION COLUMN NOW CARRIES THE FULL
001170*                120-BYTE NARRATIVE STARTING AT COLUMN 58,
001180*                WHICH RUNS OUT TO COLUMN 177.
001200     FD  PRINT-FILE
001300         RECORD CONTAINS 180 CHARACTERS
001400         LABEL RECORDS ARE OMITTED
001500         REPORT IS HOLIDAY-CALENDAR-REPORT.
001600*
