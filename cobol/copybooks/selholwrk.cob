000100*******************************************
000200*                                          *
000300*  SELECT CLAUSE FOR HOLIDAY RESULTS        *
000400*      WORK FILE - PASSES SORTED RESULTS    *
000500*      FROM THE BUILD STEP TO THE PRINT      *
000600*      STEP                                *
000700*                                          *
000800*******************************************
000900*
001000* 05/12/25 VBC - CREATED.
001100*
001200     SELECT  HOLIDAY-WORK-FILE
001300             ASSIGN TO       "HOLWORK"
001400             ORGANIZATION IS LINE SEQUENTIAL
001500             ACCESS MODE  IS SEQUENTIAL
001600             FILE STATUS  IS HW-WORK-STATUS.
001700*
