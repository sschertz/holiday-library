000100*******************************************
000200*                                          *
000300*  SELECT CLAUSE FOR HOLIDAY RULE CATALOG   *
000400*                                          *
000500*******************************************
000600*
000700* 04/12/25 VBC - CREATED.
000800*
000900     SELECT  HOLIDAY-CATALOG-FILE
001000             ASSIGN TO       "HOLCAT"
001100             ORGANIZATION IS LINE SEQUENTIAL
001200             ACCESS MODE  IS SEQUENTIAL
001300             FILE STATUS  IS HC-CATALOG-STATUS.
001400*
