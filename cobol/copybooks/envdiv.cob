000100*******************************************
000200*                                          *
000300*  STANDARD ENVIRONMENT DIVISION ENTRIES    *
000400*     SHARED BY ALL HOLIDAY CALENDAR        *
000500*     PROGRAMS - COPIED INTO EVERY MEMBER   *
000600*                                          *
000700*******************************************
000800*
000900* 04/12/25 VBC - CREATED FOR THE HOLIDAY CALENDAR SUB-SYSTEM,
001000*                LIFTED FROM THE GENERAL ACAS ENVDIV SKELETON.
001100* 19/01/26 VBC - ADDED UPSI-0 TEST SWITCH FOR THE EASTER STUB
001200*                SO FUTURE WORK HAS A HOOK WITHOUT A RECOMPILE.
001250* 09/08/26 VBC - REVIEW PASS - THE UPSI-0 SWITCH AND ITS TWO
001260*                CLASS CONDITIONS WERE NEVER WIRED TO ANYTHING -
001270*                NO PARAGRAPH ANYWHERE IN THE SUITE TESTS
001280*                HOL-EASTER-TEST-ON/OFF, HOL-ALPHA OR HOL-NUMERIC.
001290*                EASTER IS ALREADY FLAGGED AS BEST-EFFORT IN THE
001300*                CATALOG RULE DOCUMENTATION, NOT GATED BY A
001310*                RUN-TIME SWITCH, SO THE UNUSED HOOK ADDED IN
001320*                JANUARY IS REMOVED RATHER THAN WIRED UP.
001330*
001400     CONFIGURATION           SECTION.
001500     SOURCE-COMPUTER.        GNUCOBOL.
001600     OBJECT-COMPUTER.        GNUCOBOL.
001700     SPECIAL-NAMES.
001800         C01                 IS TOP-OF-FORM.
002300*
