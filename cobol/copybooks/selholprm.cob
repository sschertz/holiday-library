000100*******************************************
000200*                                          *
000300*  SELECT CLAUSE FOR HOLIDAY RUN PARAMETER  *
000400*      CARD - ONE CARD, THE YEAR TO RUN     *
000500*                                          *
000600*******************************************
000700*
000800* 05/12/25 VBC - CREATED - ONE CARD GIVES THE PROCESSING
000900*                YEAR.
001000*
001100     SELECT  HOLIDAY-PARM-FILE
001200             ASSIGN TO       "HOLPARM"
001300             ORGANIZATION IS LINE SEQUENTIAL
001400             ACCESS MODE  IS SEQUENTIAL
001500             FILE STATUS  IS HP-PARM-STATUS.
001600*
