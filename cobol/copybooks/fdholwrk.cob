000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR HOLIDAY RESULTS    *
000400*      WORK FILE                           *
000500*      REC 1 = RUN HEADER, REST = RESULTS    *
000600*                                          *
000700*******************************************
000800*  FILE SIZE 180 BYTES PER ROW.
000900*
001000* 05/12/25 VBC - CREATED.
001100* 12/12/25 VBC - ADDED HW-HOLIDAY-COUNT TO HEADER ROW SO
001200*                THE PRINT STEP DOES NOT HAVE TO RE-COUNT
001300*                ON THE FLY.
001400*
001500     FD  HOLIDAY-WORK-FILE
001600         RECORD CONTAINS 180 CHARACTERS
001700         LABEL RECORDS ARE STANDARD.
001800*
001900 01  HW-HEADER-RECORD.
002000     03  HW-CATALOG-NAME         PIC X(40).
002100     03  HW-PROCESSING-YEAR      PIC 9(4).
002200     03  HW-HOLIDAY-COUNT        PIC 9(3).
002300     03  FILLER                  PIC X(133).
002400*
002500 01  HR-RESULT-RECORD  REDEFINES  HW-HEADER-RECORD.
002600     03  HR-RESULT-DISPLAY-NAME  PIC X(40).
002700     03  HR-RESULT-DATE          PIC 9(8).
002800     03  HR-RESULT-DATE-GRP  REDEFINES  HR-RESULT-DATE.
002900         05  HR-RESULT-CCYY      PIC 9(4).
003000         05  HR-RESULT-MM        PIC 9(2).
003100         05  HR-RESULT-DD        PIC 9(2).
003200     03  HR-RESULT-DESCRIPTION   PIC X(120).
003300     03  FILLER                  PIC X(12).
003400*
