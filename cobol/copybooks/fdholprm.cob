000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR HOLIDAY RUN        *
000400*      PARAMETER CARD - REC 1 = YEAR        *
000500*                                          *
000600*******************************************
000700*  FILE SIZE 10 BYTES, SINGLE CARD.
000800*
000900* 05/12/25 VBC - CREATED.
001000*
001100     FD  HOLIDAY-PARM-FILE
001200         RECORD CONTAINS 10 CHARACTERS
001300         LABEL RECORDS ARE STANDARD.
001400*
001500 01  HOLIDAY-PARM-RECORD.
001600     03  HP-PROCESSING-YEAR      PIC 9(4).
001700     03  FILLER                  PIC X(6).
001800*
