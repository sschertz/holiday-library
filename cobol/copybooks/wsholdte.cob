000100*******************************************
000200*                                          *
000300*  LINKAGE AREA FOR THE DATE UTILITIES      *
000400*      SUB-PROGRAM ( HODATE )               *
000500*      SHARED BY CALLER & CALLEE VIA COPY    *
000600*                                          *
000700*******************************************
000800*
000900* 07/12/25 VBC - CREATED.
001000* 15/12/25 VBC - ADDED DU-IN-NUM-DAYS FOR THE ADD/SUBTRACT
001100*                DAY ENTRY POINTS USED BY DAYS-BEFORE-HOLIDAY.
001200*
001300 01  DU-LINKAGE.
001400     03  DU-FUNCTION             PIC 9(2).
001500         88  DU-FN-FIRST-DAY-OF-MONTH        VALUE 1.
001600         88  DU-FN-LAST-DAY-OF-MONTH         VALUE 2.
001700         88  DU-FN-FIRST-FULL-WEEK           VALUE 3.
001800         88  DU-FN-LAST-FULL-WEEK            VALUE 4.
001900         88  DU-FN-SPEC-DAY-IN-WEEK          VALUE 5.
002000         88  DU-FN-SPEC-DAY-IN-WEEK-OF-MO    VALUE 6.
002100         88  DU-FN-LAST-SPEC-DAY-IN-MONTH    VALUE 7.
002200         88  DU-FN-ADD-DAYS                  VALUE 8.
002300         88  DU-FN-SUBTRACT-DAYS             VALUE 9.
002400         88  DU-FN-DAY-OF-WEEK               VALUE 10.
002500     03  DU-IN-YEAR              PIC 9(4).
002600     03  DU-IN-MONTH             PIC 9(2).
002700     03  DU-IN-DAY-OF-WEEK       PIC 9(1).
002800     03  DU-IN-WEEK-NUMBER       PIC 9(1).
002900     03  DU-IN-DATE              PIC 9(8).
003000     03  DU-IN-NUM-DAYS          PIC 9(3).
003100     03  DU-OUT-DATE             PIC 9(8).
003200     03  DU-OUT-DAY-OF-WEEK      PIC 9(1).
003300     03  DU-OUT-ERROR            PIC X(1).
003400         88  DU-OUT-IS-ERROR        VALUE "Y".
003500         88  DU-OUT-IS-OK           VALUE "N".
003600     03  FILLER                  PIC X(10).
003700*
