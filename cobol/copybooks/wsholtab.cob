000100*******************************************
000200*                                          *
000300*  IN-MEMORY HOLIDAY CATALOG TABLE          *
000400*      HOLDS WHOLE CATALOG FOR ONE RUN       *
000500*      ( CATALOGS ARE A FEW DOZEN ROWS ONLY )*
000600*                                          *
000700*******************************************
000800*
000900* 06/12/25 VBC - CREATED.
001000* 14/12/25 VBC - ADDED WS-HOL-COMPARE-NAME/-CHARS FOR THE
001100*                CASE-INSENSITIVE SORT - SEE 8800-SORT-TABLE
001200*                IN HOBUILD.
001300* 20/12/25 VBC - BUMPED OCCURS FROM 40 TO 60, BENEFITS DEPT
001400*                SAY THE STATE HOLIDAY CATALOGS RUN LONG.
001500*
001600 01  WS-HOLIDAY-CATALOG.
001700     03  WS-HOLIDAY-MAX          PIC 9(3)  COMP  VALUE 60.
001800     03  WS-HOLIDAY-COUNT        PIC 9(3)  COMP  VALUE ZERO.
001900     03  WS-HOLIDAY-ENTRY  OCCURS 60 TIMES
002000                           INDEXED BY WS-HOL-IDX WS-HOL-IDX2.
002100         05  WS-HOL-NAME             PIC X(30).
002200         05  WS-HOL-DISPLAY-NAME     PIC X(40).
002300         05  WS-HOL-COMPARE-NAME     PIC X(40).
002400         05  WS-HOL-COMPARE-CHARS  REDEFINES
002500                                   WS-HOL-COMPARE-NAME.
002600             07  WS-HOL-COMPARE-CHAR  PIC X  OCCURS 40.
002700         05  WS-HOL-TYPE             PIC X(20).
002800             88 WS-HOL-IS-STATIC-DATE  VALUE "STATIC-DATE".
002900             88 WS-HOL-IS-WK-IN-MONTH  VALUE "WEEK-IN-MONTH".
003000             88 WS-HOL-IS-LAST-IN-MO   VALUE "LAST-IN-MONTH".
003100             88 WS-HOL-IS-1ST-FULL-WK
003200                VALUE "FIRST-FULL-WEEK-OF-MONTH".
003300             88 WS-HOL-IS-LAST-FULL-WK
003400                VALUE "LAST-FULL-WEEK-OF-MONTH".
003500             88 WS-HOL-IS-DAYS-BEFORE
003600                VALUE "DAYS-BEFORE-HOLIDAY".
003700             88 WS-HOL-IS-EASTER       VALUE "EASTER".
003800         05  WS-HOL-MONTH            PIC 9(2).
003900         05  WS-HOL-DAY              PIC 9(2).
004000         05  WS-HOL-DOW              PIC 9(1).
004100         05  WS-HOL-WEEK-NUMBER      PIC 9(1).
004200         05  WS-HOL-AFTER-FIRST-DOW  PIC 9(1).
004300         05  WS-HOL-FORCE-WEEKDAY    PIC X(1).
004400             88  WS-HOL-FORCE-WKDAY-YES  VALUE "Y".
004500             88  WS-HOL-FORCE-WKDAY-NO   VALUE "N".
004600         05  WS-HOL-DAYS-BEFORE      PIC 9(3).
004700         05  WS-HOL-OTHER-HOLIDAY    PIC X(30).
004800         05  WS-HOL-SPECIAL-DESC     PIC X(60).
004900         05  WS-HOL-RESOLVED         PIC X(1)  VALUE "N".
005000             88  WS-HOL-IS-RESOLVED     VALUE "Y".
005100             88  WS-HOL-NOT-RESOLVED    VALUE "N".
005200         05  WS-HOL-RESULT-DATE      PIC 9(8)  COMP
005300                                     VALUE ZERO.
005400         05  WS-HOL-RESULT-DESC      PIC X(120).
005500         05  FILLER                  PIC X(9).
005600*
