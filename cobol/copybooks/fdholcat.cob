000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR HOLIDAY RULE       *
000400*       CATALOG FILE                        *
000500*     ONE HEADER ROW THEN N RULE ROWS        *
000600*                                          *
000700*******************************************
000800*  FILE SIZE 200 BYTES PER ROW.
000900*
001000* 04/12/25 VBC - CREATED.
001100* 11/12/25 VBC - SPLIT INTO HEADER ROW & RULE ROW, REDEFINED
001200*                OVER EACH OTHER SO BOTH FIT ONE FD - HEADER
001300*                IS ALWAYS RECORD 1, RULES FOLLOW TO EOF.
001400* 19/12/25 VBC - WIDENED RULE-SPECIAL-DESC FROM 40 TO 60 TO
001500*                MATCH SAMPLE CATALOG DATA FROM BENEFITS DEPT.
001550* 09/08/26 VBC - HC-RULE-RECORD WAS ONE BYTE SHORT OF THE 200
001560*                DECLARED ON THE FD - WIDENED THE TRAILING
001570*                FILLER FROM 8 TO 9 TO MATCH HC-HEADER-RECORD.
001600*
001700     FD  HOLIDAY-CATALOG-FILE
001800         RECORD CONTAINS 200 CHARACTERS
001900         LABEL RECORDS ARE STANDARD.
002000*
002100 01  HC-HEADER-RECORD.
002200     03  HC-CATALOG-NAME         PIC X(40).
002300     03  HC-CATALOG-VERSION      PIC X(10).
002400     03  HC-CATALOG-LAST-UPDATED PIC X(10).
002500     03  HC-CATALOG-LOCALE       PIC X(10).
002600     03  FILLER                  PIC X(130).
002700*
002800 01  HC-RULE-RECORD  REDEFINES  HC-HEADER-RECORD.
002900     03  HC-RULE-NAME            PIC X(30).
003000     03  HC-RULE-DISPLAY-NAME    PIC X(40).
003100     03  HC-RULE-TYPE            PIC X(20).
003150       88 HC-IS-STATIC-DATE  VALUE "STATIC-DATE".
003200       88 HC-IS-WK-IN-MONTH  VALUE "WEEK-IN-MONTH".
003250       88 HC-IS-LAST-IN-MO   VALUE "LAST-IN-MONTH".
003300       88 HC-IS-1ST-FULL-WK
003350          VALUE "FIRST-FULL-WEEK-OF-MONTH".
003400       88 HC-IS-LAST-FULL-WK
003450          VALUE "LAST-FULL-WEEK-OF-MONTH".
003500       88 HC-IS-DAYS-BEFORE  VALUE "DAYS-BEFORE-HOLIDAY".
003550       88 HC-IS-EASTER       VALUE "EASTER".
003600     03  HC-RULE-MONTH           PIC 9(2).
003700     03  HC-RULE-DAY             PIC 9(2).
003800     03  HC-RULE-DAY-OF-WEEK     PIC 9(1).
003900     03  HC-RULE-WEEK-NUMBER     PIC 9(1).
004000     03  HC-RULE-AFTER-FIRST-DOW PIC 9(1).
004100     03  HC-RULE-FORCE-WEEKDAY   PIC X(1).
004200         88  HC-FORCE-WEEKDAY-YES   VALUE "Y".
004300         88  HC-FORCE-WEEKDAY-NO    VALUE "N".
004400     03  HC-RULE-DAYS-BEFORE     PIC 9(3).
004500     03  HC-RULE-OTHER-HOLIDAY   PIC X(30).
004600     03  HC-RULE-SPECIAL-DESC    PIC X(60).
004700     03  FILLER                  PIC X(9).
004800*
