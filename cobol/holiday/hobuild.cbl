000100*****************************************************************
000200*                                                               *
000300*              HOLIDAY CALENDAR CATALOG BUILD                   *
000400*         RESOLVES ONE CATALOG OF HOLIDAY RULES FOR A            *
000500*              REQUESTED PROCESSING YEAR                        *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200     PROGRAM-ID.         HOBUILD.
001300*
001400     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS, HATFIELD, HERTS.
001700*
001800     DATE-WRITTEN.       14/03/1988.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1988-2026, V B COEN.
002300*                        DISTRIBUTED UNDER THE GNU GENERAL
002400*                        PUBLIC LICENSE.  SEE THE FILE COPYING
002500*                        FOR DETAILS.
002600*
002700*    REMARKS.            READS THE HOLIDAY RULE CATALOG AND THE
002800*                        SINGLE-CARD PROCESSING-YEAR PARAMETER,
002900*                        RESOLVES EVERY RULE TO AN ACTUAL DATE
003000*                        FOR THAT YEAR, SORTS THE RESULTS
003100*                        ALPHABETICALLY BY DISPLAY NAME AND
003200*                        WRITES THEM TO THE HOLIDAY WORK FILE
003300*                        FOR HOPRINT TO LIST.
003400*
003500*    CALLED MODULES.     HODATE.
003600*    FUNCTIONS USED.     NONE.
003700*    FILES USED.         HOLPARM, HOLCAT, HOLWORK.
003800*
003900*-----------------------------------------------------------
004000* CHANGE-LOG.
004100*-----------------------------------------------------------
004200* 14/03/88 VBC 1.0.00  CREATED AS THE SHIFT-ROSTER OVERLAY
004300*                      DATE CALCULATOR - RESOLVED THE ROTATING
004400*                      BANK-HOLIDAY OVERLAY DATES FOR THE
004500*                      FACTORY FLOOR SHIFT ROSTER.
004600* 19/07/93 VBC   .01   ADDED THE "FORCE TO NEAREST WEEKDAY"
004700*                      OPTION FOR STATUTORY HOLIDAYS THAT FALL
004800*                      ON A SATURDAY OR SUNDAY.
004900* 22/11/98 VBC   .02   YEAR 2000 REVIEW - PROCESSING-YEAR IS A
005000*                      4-DIGIT CARD FIELD THROUGHOUT, NO 2-DIGIT
005100*                      YEAR STORAGE ANYWHERE, NO CHANGE OF LOGIC
005200*                      REQUIRED.  SIGNED OFF PER THE Y2K PROJECT
005300*                      OFFICE CIRCULAR OF 09/98.
005400* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005500*                      PRIOR NOTICES.
005600* 04/12/25 VBC 2.0.00  RENAMED HOBUILD AND REWORKED FOR THE NEW
005700*                      HOLIDAY CALENDAR CATALOG SUB-SYSTEM
005800*                      (REQUEST HOL-0012) - CATALOG IS NOW A
005900*                      FLAT FILE OF RULE ROWS, NOT THE OLD
006000*                      SHIFT-ROSTER OVERLAY TABLE.
006100* 12/12/25 VBC   .01   ADDED THE DAYS-BEFORE-HOLIDAY DEPENDENT
006200*                      LOOKUP PASS - GOOD FRIDAY ETC.
006300* 19/12/25 VBC   .02   ADDED A BEST-EFFORT EASTER SUNDAY
006400*                      CALCULATION (ANONYMOUS GREGORIAN
006500*                      ALGORITHM) SO DAYS-BEFORE-HOLIDAY ROWS
006600*                      CAN CHAIN OFF EASTER - BENEFITS DEPT HAD
006700*                      NO EXISTING EASTER ROUTINE TO REUSE.
006800* 22/12/25 VBC   .03   ADDED THE CASE-INSENSITIVE BUBBLE SORT
006900*                      OF THE RESULT TABLE BEFORE WRITING
007000*                      HOLWORK - HOPRINT NO LONGER HAS TO SORT.
007050* 09/08/26 VBC   .04   REVIEW PASS - ADDED THE WS-PROG-NAME
007060*                      VERSION LITERAL (DISPLAYED AT THE HEAD
007070*                      OF EVERY RUN, SAME HABIT AS THE OLD
007080*                      PY000/PYRGSTR PROG-NAME LITERAL), PULLED
007090*                      WS-WIM-RESULT9 AND WS-OTHER-IDX OUT TO
007095*                      STANDALONE 77-LEVEL SCRATCH ITEMS TO
007096*                      MATCH THE OLD MAPS01 Q/Y/Z/BASE HABIT,
007097*                      AND FLESHED OUT THE PARAGRAPH COMMENTARY
007098*                      THROUGH THE RESOLVE/NARRATIVE SECTIONS -
007099*                      NO CHANGE OF LOGIC.
007101* 09/08/26 VBC   .05   0630's DAYS-BEFORE NARRATIVE WAS STRINGING
007102*                      WS-HOL-DAYS-BEFORE STRAIGHT OFF ITS PIC
007103*                      9(3) FIELD, SO A RULE OF 2 DAYS READ
007104*                      "OCCURS 002 DAY(S) BEFORE..." - ADDED THE
007105*                      ZERO-SUPPRESS/LEADING-BLANK-STRIP PAIR
007106*                      (WS-NARR-DAYS-EDIT/DISPLAY/START) SO IT
007107*                      NOW READS "OCCURS 2 DAY(S) BEFORE...",
007108*                      MATCHING THE PLAIN-NUMBER WORDING SPEC'D
007109*                      FOR THIS NARRATIVE.
007110*
007200*****************************************************************
007300* COPYRIGHT NOTICE.
007400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007500* UPDATED 16/04/2024.  THESE FILES AND PROGRAMS ARE PART OF THE
007600* APPLEWOOD COMPUTERS ACCOUNTING SYSTEM AND ARE COPYRIGHT (C)
007700* VINCENT B COEN, 1976-2026 AND LATER.  DISTRIBUTED UNDER THE
007800* GNU GENERAL PUBLIC LICENSE - SEE THE FILE COPYING.
007900*****************************************************************
008000*
008100 ENVIRONMENT             DIVISION.
008200*===============================
008300*
008400     COPY  "envdiv.cob".
008500*
008600 INPUT-OUTPUT            SECTION.
008700*------------------------------
008800*
008900 FILE-CONTROL.
009000     COPY  "selholprm.cob".
009100     COPY  "selholcat.cob".
009200     COPY  "selholwrk.cob".
009300*
009400 DATA                    DIVISION.
009500*===============================
009600*
009700 FILE SECTION.
009800*
009900     COPY  "fdholprm.cob".
010000     COPY  "fdholcat.cob".
010100     COPY  "fdholwrk.cob".
010200*
010300 WORKING-STORAGE SECTION.
010400*----------------------
010500*
010510* PROGRAM-ID/VERSION LITERAL, DISPLAYED AT THE HEAD OF EVERY
010520* RUN SO THE JOB LOG ALWAYS SHOWS WHICH BUILD ACTUALLY RAN -
010530* SAME HABIT AS THE OLD PY000/PYRGSTR PROG-NAME LITERAL, JUST
010540* DISPLAYED TO THE LOG RATHER THAN A SCREEN SINCE THIS JOB
010545* RUNS UNATTENDED.
010550 77  WS-PROG-NAME               PIC X(20)  VALUE
010560         "HOBUILD (2.0.04).".
010570*
010600     COPY  "wsholtab.cob".
010700*
010800* SWAP AREA FOR THE BUBBLE SORT - MUST STAY BYTE-FOR-BYTE THE
010900* SAME LAYOUT AS ONE WS-HOLIDAY-ENTRY OCCURRENCE.
011000 01  WS-SWAP-ENTRY.
011100     03  WS-SWAP-NAME             PIC X(30).
011200     03  WS-SWAP-DISPLAY-NAME     PIC X(40).
011300     03  WS-SWAP-COMPARE-NAME     PIC X(40).
011400     03  WS-SWAP-TYPE             PIC X(20).
011500     03  WS-SWAP-MONTH            PIC 9(2).
011600     03  WS-SWAP-DAY              PIC 9(2).
011700     03  WS-SWAP-DOW              PIC 9(1).
011800     03  WS-SWAP-WEEK-NUMBER      PIC 9(1).
011900     03  WS-SWAP-AFTER-FIRST-DOW  PIC 9(1).
012000     03  WS-SWAP-FORCE-WEEKDAY    PIC X(1).
012100     03  WS-SWAP-DAYS-BEFORE      PIC 9(3).
012200     03  WS-SWAP-OTHER-HOLIDAY    PIC X(30).
012300     03  WS-SWAP-SPECIAL-DESC     PIC X(60).
012400     03  WS-SWAP-RESOLVED         PIC X(1).
012500     03  WS-SWAP-RESULT-DATE      PIC 9(8)  COMP.
012600     03  WS-SWAP-RESULT-DESC      PIC X(120).
012700     03  FILLER                   PIC X(9).
012800*
012900     COPY  "wsholdte.cob".
013000*
013100 01  WS-FILE-STATUSES.
013200     03  HP-PARM-STATUS      PIC X(2).
013300     03  HC-CATALOG-STATUS   PIC X(2).
013400     03  HW-WORK-STATUS      PIC X(2).
013500     03  FILLER              PIC X(10).
013600*
013700 01  WS-CATALOG-HEADER.
013800     03  WS-CATALOG-NAME          PIC X(40).
013900     03  WS-CATALOG-VERSION       PIC X(10).
014000     03  WS-CATALOG-LAST-UPDATED  PIC X(10).
014100     03  WS-CATALOG-LOCALE        PIC X(10).
014200     03  FILLER                   PIC X(10).
014300*
014400 01  WS-CONTROL-COUNTERS.
014500     03  WS-RUN-YEAR              PIC 9(4)  COMP.
014600     03  WS-RESOLVED-COUNT        PIC 9(3)  COMP.
014700     03  WS-REJECT-COUNT          PIC 9(3)  COMP.
014900*
015000 01  WS-SWITCHES.
015100     03  WS-ABORT-SWITCH          PIC X     VALUE "N".
015200         88  WS-ABORT-RUN            VALUE "Y".
015300     03  WS-CATALOG-EOF-SWITCH    PIC X     VALUE "N".
015400         88  WS-CATALOG-EOF          VALUE "Y".
015500     03  WS-OTHER-FOUND-SWITCH    PIC X     VALUE "N".
015600         88  WS-OTHER-WAS-FOUND      VALUE "Y".
015700     03  FILLER                   PIC X(9).
015800*
015900* STATIC-DATE / EASTER SCRATCH DATE - SAME CCYY/MM/DD-OVER-9(8)
016000* PATTERN AS HODATE'S OWN WS-WORK-DATE.
016100 01  WS-STATIC-DATE.
016200     03  WS-STATIC-CCYY           PIC 9(4).
016300     03  WS-STATIC-MM             PIC 9(2).
016400     03  WS-STATIC-DD             PIC 9(2).
016500 01  WS-STATIC-DATE9  REDEFINES  WS-STATIC-DATE  PIC 9(8).
016600*
016800*
016900* EASTER SUNDAY WORKING FIELDS - ANONYMOUS GREGORIAN ALGORITHM.
017000 01  WS-EASTER-FIELDS.
017100     03  WS-EA-A            PIC 9(3)   COMP.
017200     03  WS-EA-B            PIC 9(3)   COMP.
017300     03  WS-EA-C            PIC 9(3)   COMP.
017400     03  WS-EA-D            PIC 9(3)   COMP.
017500     03  WS-EA-E            PIC 9(3)   COMP.
017600     03  WS-EA-F            PIC 9(3)   COMP.
017700     03  WS-EA-G            PIC 9(3)   COMP.
017800     03  WS-EA-H            PIC 9(3)   COMP.
017900     03  WS-EA-I            PIC 9(3)   COMP.
018000     03  WS-EA-K            PIC 9(3)   COMP.
018100     03  WS-EA-L            PIC 9(3)   COMP.
018200     03  WS-EA-M            PIC 9(3)   COMP.
018300     03  WS-EA-TEMP         PIC S9(4)  COMP.
018400     03  WS-EA-DUMMY        PIC 9(4)   COMP.
018500     03  WS-EA-MONTH        PIC 9(2)   COMP.
018600     03  WS-EA-DAY-1        PIC 9(2)   COMP.
018700     03  WS-EA-DAY          PIC 9(2)   COMP.
018800     03  FILLER             PIC X(8).
018900*
019000 01  WS-NARR-SUFFIX               PIC X(60)  VALUE SPACES.
019100*
019200* MONTH NAMES - INDEXED 1-12, PADDED TO 9 CHARS FOR "SEPTEMBER".
019300 01  WS-MONTH-NAME-VALUES.
019400     03  FILLER  PIC X(9)  VALUE "JANUARY  ".
019500     03  FILLER  PIC X(9)  VALUE "FEBRUARY ".
019600     03  FILLER  PIC X(9)  VALUE "MARCH    ".
019700     03  FILLER  PIC X(9)  VALUE "APRIL    ".
019800     03  FILLER  PIC X(9)  VALUE "MAY      ".
019900     03  FILLER  PIC X(9)  VALUE "JUNE     ".
020000     03  FILLER  PIC X(9)  VALUE "JULY     ".
020100     03  FILLER  PIC X(9)  VALUE "AUGUST   ".
020200     03  FILLER  PIC X(9)  VALUE "SEPTEMBER".
020300     03  FILLER  PIC X(9)  VALUE "OCTOBER  ".
020400     03  FILLER  PIC X(9)  VALUE "NOVEMBER ".
020500     03  FILLER  PIC X(9)  VALUE "DECEMBER ".
020600 01  WS-MONTH-NAME-TABLE  REDEFINES  WS-MONTH-NAME-VALUES.
020700     03  WS-MONTH-NAME-ENTRY  PIC X(9)  OCCURS 12.
020800*
020900* WEEKDAY NAMES - 1=MONDAY ... 7=SUNDAY (SEE HODATE REMARKS).
021000 01  WS-WEEKDAY-NAME-VALUES.
021100     03  FILLER  PIC X(9)  VALUE "MONDAY   ".
021200     03  FILLER  PIC X(9)  VALUE "TUESDAY  ".
021300     03  FILLER  PIC X(9)  VALUE "WEDNESDAY".
021400     03  FILLER  PIC X(9)  VALUE "THURSDAY ".
021500     03  FILLER  PIC X(9)  VALUE "FRIDAY   ".
021600     03  FILLER  PIC X(9)  VALUE "SATURDAY ".
021700     03  FILLER  PIC X(9)  VALUE "SUNDAY   ".
021800 01  WS-WEEKDAY-NAME-TABLE  REDEFINES  WS-WEEKDAY-NAME-VALUES.
021900     03  WS-WEEKDAY-NAME-ENTRY  PIC X(9)  OCCURS 7.
022000*
022100* ORDINAL WORDS FOR THE WEEK-IN-MONTH NARRATIVE (WEEK-NUMBER
022200* IS 1-5).
022300 01  WS-ORDINAL-VALUES.
022400     03  FILLER  PIC X(4)  VALUE "1ST ".
022500     03  FILLER  PIC X(4)  VALUE "2ND ".
022600     03  FILLER  PIC X(4)  VALUE "3RD ".
022700     03  FILLER  PIC X(4)  VALUE "4TH ".
022800     03  FILLER  PIC X(4)  VALUE "5TH ".
022900 01  WS-ORDINAL-TABLE  REDEFINES  WS-ORDINAL-VALUES.
023000     03  WS-ORDINAL-ENTRY  PIC X(4)  OCCURS 5.
023100*
023110* STANDALONE SCRATCH LOOP-INDEX/RESULT REGISTERS - KEPT AS
023120* 77-LEVEL ITEMS RIGHT AHEAD OF THE PROCEDURE DIVISION, THE
023130* SAME WAY THE OLD MAPS01 OVERLAY KEPT ITS OWN Q/Y/Z/BASE
023140* SCRATCH REGISTERS SEPARATE FROM ITS RECORD-SHAPED DATA.
023150 77  WS-OTHER-IDX               PIC 9(3)  COMP.
023160*     HOLDS THE TABLE SUBSCRIPT OF THE REFERENCED HOLIDAY
023170*     FOUND BY 0620 - USED ONLY BETWEEN 0610 AND 0630.
023180 77  WS-WIM-RESULT9             PIC 9(8)  COMP.
023190*     HOLDS THE CANDIDATE RESULT DATE WHILE 0525 CHECKS
023195*     WHETHER THE AFTER-FIRST-DOW QUALIFIER MUST PUSH IT ON
023196*     A WEEK.
023197 77  WS-NARR-DAYS-EDIT          PIC ZZ9.
023198 77  WS-NARR-DAYS-DISPLAY       PIC X(3).
023199 77  WS-NARR-DAYS-START         PIC 9(1)  COMP.
023199*    0630 ZERO-SUPPRESSES DAYS-BEFORE THROUGH THE FIRST TWO,
023199*    THEN INSPECTS OFF THE LEADING BLANKS SO THE NARRATIVE
023199*    READS "2 DAY(S)", NOT "  2 DAY(S)".
023200 PROCEDURE DIVISION.
023300*==================
023400*
023500*----------------------------------------------------------
023600* 0000-MAIN CONTROLS THE WHOLE RUN - INITIALISE, OPEN, READ
023700* THE PARM CARD AND CATALOG, RESOLVE, SORT, WRITE, CLOSE.
023800*----------------------------------------------------------
023900 0000-MAIN.
024000     PERFORM  0100-INITIALISE THRU 0100-EXIT.
024100     PERFORM  0200-OPEN-FILES THRU 0200-EXIT.
024200     IF       WS-ABORT-RUN
024300              GO TO 9000-MAIN-EXIT.
024400*
024500     PERFORM  0300-READ-PARM-CARD THRU 0300-EXIT.
024600     IF       WS-ABORT-RUN
024700              PERFORM  1100-CLOSE-FILES THRU 1100-EXIT
024800              GO TO 9000-MAIN-EXIT.
024900*
025000     PERFORM  0400-LOAD-CATALOG THRU 0400-EXIT.
025100     IF       WS-ABORT-RUN
025200              PERFORM  1100-CLOSE-FILES THRU 1100-EXIT
025300              GO TO 9000-MAIN-EXIT.
025400*
025500     PERFORM  0500-RESOLVE-DIRECT-RULES THRU 0500-EXIT.
025600     PERFORM  0600-RESOLVE-DEPENDENT-RULES THRU 0600-EXIT.
025700     PERFORM  0900-SORT-TABLE THRU 0900-EXIT.
025800     PERFORM  1000-WRITE-WORK-FILE THRU 1000-EXIT.
025900     PERFORM  1100-CLOSE-FILES THRU 1100-EXIT.
026000     DISPLAY  "HO099 HOLIDAY CATALOG BUILD COMPLETE - "
026100              WS-RESOLVED-COUNT  " RESOLVED, "
026200              WS-REJECT-COUNT    " REJECTED".
026300     GO       TO 9000-MAIN-EXIT.
026400*
026410*----------------------------------------------------------
026420* 0100 ZEROES THE RUN COUNTERS AND RESETS EVERY SWITCH
026430* BEFORE A SINGLE FILE IS OPENED.  THE PROG-NAME/VERSION
026440* LITERAL IS DISPLAYED FIRST SO THE JOB LOG ALWAYS SHOWS
026450* WHICH BUILD ACTUALLY RAN, IN CASE OF A QUERY FROM THE
026460* BENEFITS DEPT AS TO WHY A RESULT LOOKS DIFFERENT FROM A
026470* PRIOR YEAR'S RUN.
026480*----------------------------------------------------------
026500 0100-INITIALISE.
026510     DISPLAY  WS-PROG-NAME  " - HOLIDAY CATALOG BUILD STARTING".
026600     MOVE     ZERO  TO  WS-HOLIDAY-COUNT.
026700     MOVE     ZERO  TO  WS-RESOLVED-COUNT.
026800     MOVE     ZERO  TO  WS-REJECT-COUNT.
026900     MOVE     "N"   TO  WS-ABORT-SWITCH.
027000     MOVE     "N"   TO  WS-CATALOG-EOF-SWITCH.
027100 0100-EXIT.
027200     EXIT.
027300*
027310*----------------------------------------------------------
027320* 0200 OPENS ALL THREE FILES IN THE ORDER THE JOB STEP
027330* NEEDS THEM - PARM CARD FIRST SINCE WITHOUT A PROCESSING
027340* YEAR THERE IS NOTHING TO RESOLVE, THEN THE CATALOG, THEN
027350* THE WORK FILE THE RESULTS WILL BE WRITTEN TO.  EACH OPEN
027360* IS STATUS-CHECKED SEPARATELY SO THE OPERATOR MESSAGE
027370* NAMES THE ACTUAL FILE THAT FAILED, NOT JUST "OPEN ERROR".
027380*----------------------------------------------------------
027400 0200-OPEN-FILES.
027500     OPEN     INPUT  HOLIDAY-PARM-FILE.
027600     IF       HP-PARM-STATUS NOT = "00"
027700              DISPLAY  "HO003 CANNOT OPEN PARM FILE - STATUS "
027800                       HP-PARM-STATUS
027900              MOVE  "Y"  TO  WS-ABORT-SWITCH
028000              GO TO 0200-EXIT.
028100     OPEN     INPUT  HOLIDAY-CATALOG-FILE.
028200     IF       HC-CATALOG-STATUS NOT = "00"
028300              DISPLAY  "HO004 CANNOT OPEN CATALOG FILE - STATUS "
028400                       HC-CATALOG-STATUS
028500              MOVE  "Y"  TO  WS-ABORT-SWITCH
028600              GO TO 0200-EXIT.
028700     OPEN     OUTPUT  HOLIDAY-WORK-FILE.
028800     IF       HW-WORK-STATUS NOT = "00"
028900              DISPLAY  "HO005 CANNOT OPEN WORK FILE - STATUS "
029000                       HW-WORK-STATUS
029100              MOVE  "Y"  TO  WS-ABORT-SWITCH.
029200 0200-EXIT.
029300     EXIT.
029400*
029410*----------------------------------------------------------
029420* 0300 READS THE SINGLE-CARD PARM FILE - ONE 4-DIGIT
029430* PROCESSING YEAR AND NOTHING ELSE.  THERE IS NO SECOND
029440* CARD TO READ, SO ANY CONTENT AFTER THIS ONE READ IS
029450* IGNORED - THE OLD SHIFT-ROSTER JOB CARRIED A SECOND
029460* OVERLAY-CODE CARD HERE, BUT THE CATALOG ITSELF NOW
029470* CARRIES THAT INFORMATION.
029480*----------------------------------------------------------
029500 0300-READ-PARM-CARD.
029600     READ     HOLIDAY-PARM-FILE
029700              AT END
029800                       DISPLAY  "HO006 PARM FILE IS EMPTY - ABORTING"
029900                       MOVE  "Y"  TO  WS-ABORT-SWITCH
030000                       GO TO 0300-EXIT.
030100     MOVE     HP-PROCESSING-YEAR  TO  WS-RUN-YEAR.
030200 0300-EXIT.
030300     EXIT.
030400*
030500*----------------------------------------------------------
030600* 0400 LOADS THE WHOLE CATALOG INTO WS-HOLIDAY-CATALOG -
030700* RECORD 1 IS THE HEADER, EVERY RECORD AFTER IS A RULE ROW.
030800*----------------------------------------------------------
030900 0400-LOAD-CATALOG.
031000     READ     HOLIDAY-CATALOG-FILE
031100              AT END
031200                       DISPLAY  "HO002 CATALOG FILE IS EMPTY - ABORTING"
031300                       MOVE  "Y"  TO  WS-ABORT-SWITCH
031400                       GO TO 0400-EXIT.
031500     MOVE     HC-CATALOG-NAME          TO  WS-CATALOG-NAME.
031600     MOVE     HC-CATALOG-VERSION       TO  WS-CATALOG-VERSION.
031700     MOVE     HC-CATALOG-LAST-UPDATED  TO  WS-CATALOG-LAST-UPDATED.
031800     MOVE     HC-CATALOG-LOCALE        TO  WS-CATALOG-LOCALE.
031900     PERFORM  0410-READ-CATALOG-RECORD THRU 0410-EXIT
032000              UNTIL  WS-CATALOG-EOF.
032100 0400-EXIT.
032200     EXIT.
032300*
032310*----------------------------------------------------------
032320* 0410 READS ONE RULE ROW AND HANDS IT TO 0420 TO STORE -
032330* SPLIT OUT SEPARATELY FROM 0400 SO THE EOF TEST STAYS A
032340* SIMPLE GO TO RATHER THAN NESTING THE WHOLE STORE LOGIC
032350* INSIDE AN AT END CLAUSE.
032360*----------------------------------------------------------
032400 0410-READ-CATALOG-RECORD.
032500     READ     HOLIDAY-CATALOG-FILE
032600              AT END
032700                       MOVE  "Y"  TO  WS-CATALOG-EOF-SWITCH
032800                       GO TO 0410-EXIT.
032900     PERFORM  0420-STORE-CATALOG-ENTRY THRU 0420-EXIT.
033000 0410-EXIT.
033100     EXIT.
033200*
033210*----------------------------------------------------------
033220* 0420 COPIES ONE CATALOG ROW INTO THE IN-MEMORY TABLE AND
033230* BUILDS ITS UPPER-CASED COMPARE-NAME AT THE SAME TIME, SO
033240* THE 0900 BUBBLE SORT LATER NEVER HAS TO TOUCH THE
033250* CATALOG'S MIXED-CASE DISPLAY NAME DIRECTLY - "NEW YEAR'S
033260* DAY" AND "New Year's Day" MUST SORT TOGETHER REGARDLESS
033270* OF HOW THE BENEFITS DEPT TYPED THE CATALOG.  RESOLVED IS
033280* SET TO "N" HERE AND ONLY FLIPPED TO "Y" ONCE 0500 OR 0600
033290* ACTUALLY WORKS OUT A DATE FOR THIS ROW.
033295*----------------------------------------------------------
033300 0420-STORE-CATALOG-ENTRY.
033400     ADD      1  TO  WS-HOLIDAY-COUNT.
033500     SET      WS-HOL-IDX  TO  WS-HOLIDAY-COUNT.
033600     MOVE     HC-RULE-NAME             TO  WS-HOL-NAME (WS-HOL-IDX).
033700     MOVE     HC-RULE-DISPLAY-NAME     TO  WS-HOL-DISPLAY-NAME
033800                                            (WS-HOL-IDX).
033900     MOVE     HC-RULE-TYPE             TO  WS-HOL-TYPE (WS-HOL-IDX).
034000     MOVE     HC-RULE-MONTH            TO  WS-HOL-MONTH (WS-HOL-IDX).
034100     MOVE     HC-RULE-DAY              TO  WS-HOL-DAY (WS-HOL-IDX).
034200     MOVE     HC-RULE-DAY-OF-WEEK      TO  WS-HOL-DOW (WS-HOL-IDX).
034300     MOVE     HC-RULE-WEEK-NUMBER      TO  WS-HOL-WEEK-NUMBER
034400                                            (WS-HOL-IDX).
034500     MOVE     HC-RULE-AFTER-FIRST-DOW  TO  WS-HOL-AFTER-FIRST-DOW
034600                                            (WS-HOL-IDX).
034700     MOVE     HC-RULE-FORCE-WEEKDAY    TO  WS-HOL-FORCE-WEEKDAY
034800                                            (WS-HOL-IDX).
034900     MOVE     HC-RULE-DAYS-BEFORE      TO  WS-HOL-DAYS-BEFORE
035000                                            (WS-HOL-IDX).
035100     MOVE     HC-RULE-OTHER-HOLIDAY    TO  WS-HOL-OTHER-HOLIDAY
035200                                            (WS-HOL-IDX).
035300     MOVE     HC-RULE-SPECIAL-DESC     TO  WS-HOL-SPECIAL-DESC
035400                                            (WS-HOL-IDX).
035500     MOVE     "N"                      TO  WS-HOL-RESOLVED
035600                                            (WS-HOL-IDX).
035700     MOVE     WS-HOL-DISPLAY-NAME (WS-HOL-IDX)
035800                       TO  WS-HOL-COMPARE-NAME (WS-HOL-IDX).
035900     INSPECT  WS-HOL-COMPARE-NAME (WS-HOL-IDX)
036000              CONVERTING "abcdefghijklmnopqrstuvwxyz"
036100                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036200 0420-EXIT.
036300     EXIT.
036400*
036500*----------------------------------------------------------
036600* 0500 RESOLVES EVERY RULE EXCEPT DAYS-BEFORE-HOLIDAY, WHICH
036700* NEEDS ANOTHER ROW TO HAVE RESOLVED FIRST (SEE 0600).
036800*----------------------------------------------------------
036850*----------------------------------------------------------
036860* 0500 DRIVES THE FIRST OF THE TWO RESOLUTION PASSES - EVERY
036870* RULE TYPE EXCEPT DAYS-BEFORE-HOLIDAY GETS ITS DATE WORKED
036880* OUT HERE, BEFORE 0600 EVEN LOOKS AT THE TABLE.  A ROW MUST
036890* BE STAMPED WS-HOL-IS-RESOLVED HERE OR AT 0600 BEFORE 0620
036895* CAN EVER FIND IT AS SOMEBODY ELSE'S "OTHER HOLIDAY".
036898*----------------------------------------------------------
036900 0500-RESOLVE-DIRECT-RULES.
037000     SET      WS-HOL-IDX  TO  1.
037100     PERFORM  0510-RESOLVE-ONE-DIRECT THRU 0510-EXIT
037200              UNTIL  WS-HOL-IDX > WS-HOLIDAY-COUNT.
037300 0500-EXIT.
037400     EXIT.
037500*
037550*----------------------------------------------------------
037560* 0510 IS THE DISPATCH FOR ONE CATALOG ROW - EXACTLY ONE OF
037570* THE SIX WS-HOL-IS-xxx 88-LEVELS SHOULD BE TRUE FOR A GIVEN
037580* ROW (SET AT 0420 WHEN THE ROW WAS LOADED), SO ONLY ONE OF
037590* THE PERFORMS BELOW ACTUALLY FIRES PER PASS.
037595*----------------------------------------------------------
037600 0510-RESOLVE-ONE-DIRECT.
037700     IF       WS-HOL-IS-STATIC-DATE (WS-HOL-IDX)
037800              PERFORM  0520-RESOLVE-STATIC-DATE THRU 0520-EXIT.
037900     IF       WS-HOL-IS-WK-IN-MONTH (WS-HOL-IDX)
038000              PERFORM  0525-RESOLVE-WEEK-IN-MONTH THRU 0525-EXIT.
038100     IF       WS-HOL-IS-LAST-IN-MO (WS-HOL-IDX)
038200              PERFORM  0530-RESOLVE-LAST-IN-MONTH THRU 0530-EXIT.
038300     IF       WS-HOL-IS-1ST-FULL-WK (WS-HOL-IDX)
038400              PERFORM  0535-RESOLVE-FIRST-FULL-WEEK THRU
038500                       0535-EXIT.
038600     IF       WS-HOL-IS-LAST-FULL-WK (WS-HOL-IDX)
038700              PERFORM  0540-RESOLVE-LAST-FULL-WEEK THRU
038800                       0540-EXIT.
038900     IF       WS-HOL-IS-EASTER (WS-HOL-IDX)
039000              PERFORM  0545-RESOLVE-EASTER THRU 0545-EXIT.
039100     SET      WS-HOL-IDX  UP BY 1.
039200 0510-EXIT.
039300     EXIT.
039400*
039450*----------------------------------------------------------
039460* 0520 - PLAIN FIXED MONTH/DAY HOLIDAY (E.G. JULY 4TH).  THE
039470* FORCE-WEEKDAY FLAG (SET BY THE PARM CARD ON LOAD) LETS THE
039480* BENEFITS DEPT MARK A HOLIDAY AS "OBSERVED NEAREST WEEKDAY"
039490* SO IT NEVER FALLS ON A SATURDAY OR SUNDAY.
039495*----------------------------------------------------------
039500 0520-RESOLVE-STATIC-DATE.
039600     MOVE     WS-RUN-YEAR                 TO  WS-STATIC-CCYY.
039700     MOVE     WS-HOL-MONTH (WS-HOL-IDX)    TO  WS-STATIC-MM.
039800     MOVE     WS-HOL-DAY (WS-HOL-IDX)      TO  WS-STATIC-DD.
039900     MOVE     WS-STATIC-DATE9  TO  DU-IN-DATE.
040000     PERFORM  0710-CALL-DAY-OF-WEEK THRU 0710-EXIT.
040100     MOVE     WS-STATIC-DATE9  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
040200     IF       WS-HOL-FORCE-WKDAY-YES (WS-HOL-IDX)
040300        AND   DU-OUT-DAY-OF-WEEK = 6
040400              MOVE  WS-STATIC-DATE9  TO  DU-IN-DATE
040500              MOVE  1                TO  DU-IN-NUM-DAYS
040600              PERFORM  0720-CALL-SUBTRACT-DAYS THRU 0720-EXIT
040700              MOVE  DU-OUT-DATE  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
040800     IF       WS-HOL-FORCE-WKDAY-YES (WS-HOL-IDX)
040900        AND   DU-OUT-DAY-OF-WEEK = 7
041000              MOVE  WS-STATIC-DATE9  TO  DU-IN-DATE
041100              MOVE  1                TO  DU-IN-NUM-DAYS
041200              PERFORM  0715-CALL-ADD-DAYS THRU 0715-EXIT
041300              MOVE  DU-OUT-DATE  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
041400     PERFORM  0590-BUILD-NARRATIVE THRU 0590-EXIT.
041500     SET      WS-HOL-IS-RESOLVED (WS-HOL-IDX)  TO  TRUE.
041600     ADD      1  TO  WS-RESOLVED-COUNT.
041700 0520-EXIT.
041800     EXIT.
041900*
041950*----------------------------------------------------------
041960* 0525 - NTH WEEKDAY-OF-MONTH HOLIDAY (E.G. 3RD MONDAY IN
041970* JANUARY).  THE OPTIONAL AFTER-FIRST-DOW QUALIFIER (USED BY
041980* A FEW STATE HOLIDAYS THAT SHIFT PAST A COMPETING WEEKDAY)
041990* IS RESOLVED A SECOND TIME AND THE LATER OF THE TWO DATES
041992* WINS - SEE WS-WIM-RESULT9 BELOW, HELD OVER FROM THE FIRST
041994* CALL SO THE COMPARE CAN HAPPEN.
041996*----------------------------------------------------------
042000 0525-RESOLVE-WEEK-IN-MONTH.
042100     MOVE     WS-RUN-YEAR                       TO  DU-IN-YEAR.
042200     MOVE     WS-HOL-MONTH (WS-HOL-IDX)          TO  DU-IN-MONTH.
042300     MOVE     WS-HOL-WEEK-NUMBER (WS-HOL-IDX)    TO
042400                                            DU-IN-WEEK-NUMBER.
042500     MOVE     WS-HOL-DOW (WS-HOL-IDX)            TO
042600                                            DU-IN-DAY-OF-WEEK.
042700     PERFORM  0725-CALL-SPEC-DAY-IN-WEEK-OF-MONTH THRU 0725-EXIT.
042800     MOVE     DU-OUT-DATE  TO  WS-WIM-RESULT9.
042900     IF       WS-HOL-AFTER-FIRST-DOW (WS-HOL-IDX) NOT = ZERO
043000              MOVE  WS-RUN-YEAR              TO  DU-IN-YEAR
043100              MOVE  WS-HOL-MONTH (WS-HOL-IDX) TO  DU-IN-MONTH
043200              MOVE  1                         TO
043300                                          DU-IN-WEEK-NUMBER
043400              MOVE  WS-HOL-AFTER-FIRST-DOW (WS-HOL-IDX)  TO
043500                                          DU-IN-DAY-OF-WEEK
043600              PERFORM  0725-CALL-SPEC-DAY-IN-WEEK-OF-MONTH
043700                       THRU 0725-EXIT
043800              IF    WS-WIM-RESULT9 NOT > DU-OUT-DATE
043900                    MOVE  WS-WIM-RESULT9  TO  DU-IN-DATE
044000                    MOVE  7               TO  DU-IN-NUM-DAYS
044100                    PERFORM  0715-CALL-ADD-DAYS THRU 0715-EXIT
044200                    MOVE  DU-OUT-DATE     TO  WS-WIM-RESULT9.
044300     MOVE     WS-WIM-RESULT9  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
044400     PERFORM  0590-BUILD-NARRATIVE THRU 0590-EXIT.
044500     SET      WS-HOL-IS-RESOLVED (WS-HOL-IDX)  TO  TRUE.
044600     ADD      1  TO  WS-RESOLVED-COUNT.
044700 0525-EXIT.
044800     EXIT.
044900*
044950*----------------------------------------------------------
044960* 0530 - LAST WEEKDAY-OF-MONTH HOLIDAY (E.G. LAST MONDAY IN
044970* MAY).  HODATE'S OWN LAST-SPEC-DAY-IN-MONTH FUNCTION DOES
044980* ALL THE ARITHMETIC - THIS PARAGRAPH JUST SETS UP THE CALL
044990* AND BUILDS THE NARRATIVE.
044995*----------------------------------------------------------
045000 0530-RESOLVE-LAST-IN-MONTH.
045100     MOVE     WS-RUN-YEAR                 TO  DU-IN-YEAR.
045200     MOVE     WS-HOL-MONTH (WS-HOL-IDX)    TO  DU-IN-MONTH.
045300     MOVE     WS-HOL-DOW (WS-HOL-IDX)      TO  DU-IN-DAY-OF-WEEK.
045400     PERFORM  0730-CALL-LAST-SPEC-DAY-IN-MONTH THRU 0730-EXIT.
045500     MOVE     DU-OUT-DATE  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
045600     PERFORM  0590-BUILD-NARRATIVE THRU 0590-EXIT.
045700     SET      WS-HOL-IS-RESOLVED (WS-HOL-IDX)  TO  TRUE.
045800     ADD      1  TO  WS-RESOLVED-COUNT.
045900 0530-EXIT.
046000     EXIT.
046100*
046150*----------------------------------------------------------
046160* 0535 - FIRST FULL (SUN-SAT) WEEK OF THE MONTH HOLIDAY.  TWO
046170* HODATE CALLS ARE NEEDED - ONE TO FIND THE FIRST FULL WEEK'S
046180* SUNDAY, ONE TO STEP FORWARD TO THE WANTED DAY OF THAT WEEK.
046190*----------------------------------------------------------
046200 0535-RESOLVE-FIRST-FULL-WEEK.
046300     MOVE     WS-RUN-YEAR                 TO  DU-IN-YEAR.
046400     MOVE     WS-HOL-MONTH (WS-HOL-IDX)    TO  DU-IN-MONTH.
046500     PERFORM  0735-CALL-FIRST-FULL-WEEK THRU 0735-EXIT.
046600     MOVE     DU-OUT-DATE  TO  DU-IN-DATE.
046700     MOVE     WS-HOL-DOW (WS-HOL-IDX)  TO  DU-IN-DAY-OF-WEEK.
046800     PERFORM  0745-CALL-SPEC-DAY-IN-WEEK THRU 0745-EXIT.
046900     MOVE     DU-OUT-DATE  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
047000     PERFORM  0590-BUILD-NARRATIVE THRU 0590-EXIT.
047100     SET      WS-HOL-IS-RESOLVED (WS-HOL-IDX)  TO  TRUE.
047200     ADD      1  TO  WS-RESOLVED-COUNT.
047300 0535-EXIT.
047400     EXIT.
047500*
047550*----------------------------------------------------------
047560* 0540 - LAST FULL (SUN-SAT) WEEK OF THE MONTH HOLIDAY - THE
047570* MIRROR IMAGE OF 0535, WORKING BACK FROM MONTH-END INSTEAD
047580* OF FORWARD FROM MONTH-START.
047590*----------------------------------------------------------
047600 0540-RESOLVE-LAST-FULL-WEEK.
047700     MOVE     WS-RUN-YEAR                 TO  DU-IN-YEAR.
047800     MOVE     WS-HOL-MONTH (WS-HOL-IDX)    TO  DU-IN-MONTH.
047900     PERFORM  0740-CALL-LAST-FULL-WEEK THRU 0740-EXIT.
048000     MOVE     DU-OUT-DATE  TO  DU-IN-DATE.
048100     MOVE     WS-HOL-DOW (WS-HOL-IDX)  TO  DU-IN-DAY-OF-WEEK.
048200     PERFORM  0745-CALL-SPEC-DAY-IN-WEEK THRU 0745-EXIT.
048300     MOVE     DU-OUT-DATE  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
048400     PERFORM  0590-BUILD-NARRATIVE THRU 0590-EXIT.
048500     SET      WS-HOL-IS-RESOLVED (WS-HOL-IDX)  TO  TRUE.
048600     ADD      1  TO  WS-RESOLVED-COUNT.
048700 0540-EXIT.
048800     EXIT.
048900*
049000*----------------------------------------------------------
049100* 0545 - EASTER SUNDAY, ANONYMOUS GREGORIAN ALGORITHM.  NO
049200* EXISTING EASTER ROUTINE WAS FOUND IN ANY ACAS MODULE, SO
049300* THIS IS A NEW CALCULATION WRITTEN FOR THE HOLIDAY CATALOG
049400* JOB - SEE THE CHANGE-LOG ENTRY OF 19/12/25.
049500*----------------------------------------------------------
049600 0545-RESOLVE-EASTER.
049700     DIVIDE   WS-RUN-YEAR  BY  19
049800              GIVING  WS-EA-DUMMY  REMAINDER  WS-EA-A.
049900     DIVIDE   WS-RUN-YEAR  BY  100
050000              GIVING  WS-EA-B  REMAINDER  WS-EA-C.
050100     DIVIDE   WS-EA-B  BY  4
050200              GIVING  WS-EA-D  REMAINDER  WS-EA-E.
050300     COMPUTE  WS-EA-F = (WS-EA-B + 8) / 25.
050400     COMPUTE  WS-EA-G = (WS-EA-B - WS-EA-F + 1) / 3.
050500     COMPUTE  WS-EA-TEMP = (19 * WS-EA-A) + WS-EA-B - WS-EA-D
050600                          - WS-EA-G + 15.
050700     DIVIDE   WS-EA-TEMP  BY  30
050800              GIVING  WS-EA-DUMMY  REMAINDER  WS-EA-H.
050900     DIVIDE   WS-EA-C  BY  4
051000              GIVING  WS-EA-I  REMAINDER  WS-EA-K.
051100     COMPUTE  WS-EA-TEMP = 32 + (2 * WS-EA-E) + (2 * WS-EA-I)
051200                          - WS-EA-H - WS-EA-K.
051300     DIVIDE   WS-EA-TEMP  BY  7
051400              GIVING  WS-EA-DUMMY  REMAINDER  WS-EA-L.
051500     COMPUTE  WS-EA-M = (WS-EA-A + (11 * WS-EA-H) + (22 * WS-EA-L))
051600                          / 451.
051700     COMPUTE  WS-EA-TEMP = WS-EA-H + WS-EA-L - (7 * WS-EA-M) + 114.
051800     DIVIDE   WS-EA-TEMP  BY  31
051900              GIVING  WS-EA-MONTH  REMAINDER  WS-EA-DAY-1.
052000     ADD      1  TO  WS-EA-DAY-1  GIVING  WS-EA-DAY.
052100     MOVE     WS-RUN-YEAR   TO  WS-STATIC-CCYY.
052200     MOVE     WS-EA-MONTH   TO  WS-STATIC-MM.
052300     MOVE     WS-EA-DAY     TO  WS-STATIC-DD.
052400     MOVE     WS-STATIC-DATE9  TO  WS-HOL-RESULT-DATE (WS-HOL-IDX).
052500     PERFORM  0590-BUILD-NARRATIVE THRU 0590-EXIT.
052600     SET      WS-HOL-IS-RESOLVED (WS-HOL-IDX)  TO  TRUE.
052700     ADD      1  TO  WS-RESOLVED-COUNT.
052800 0545-EXIT.
052900     EXIT.
053000*
053100*----------------------------------------------------------
053200* 0590 BUILDS THE PLAIN-LANGUAGE DESCRIPTION FOR EVERY RULE
053300* TYPE EXCEPT DAYS-BEFORE-HOLIDAY, WHICH IS BUILT AT 0630
053400* ONCE THE REFERENCED HOLIDAY IS KNOWN.
053500*----------------------------------------------------------
053600 0590-BUILD-NARRATIVE.
053700     IF       WS-HOL-IS-STATIC-DATE (WS-HOL-IDX)
053800              PERFORM  0591-NARR-STATIC-DATE THRU 0591-EXIT.
053900     IF       WS-HOL-IS-WK-IN-MONTH (WS-HOL-IDX)
054000              PERFORM  0592-NARR-WEEK-IN-MONTH THRU 0592-EXIT.
054100     IF       WS-HOL-IS-LAST-IN-MO (WS-HOL-IDX)
054200              PERFORM  0593-NARR-LAST-IN-MONTH THRU 0593-EXIT.
054300     IF       WS-HOL-IS-1ST-FULL-WK (WS-HOL-IDX)
054400              PERFORM  0594-NARR-FIRST-FULL-WEEK THRU 0594-EXIT.
054500     IF       WS-HOL-IS-LAST-FULL-WK (WS-HOL-IDX)
054600              PERFORM  0595-NARR-LAST-FULL-WEEK THRU 0595-EXIT.
054700     IF       WS-HOL-IS-EASTER (WS-HOL-IDX)
054800              PERFORM  0596-NARR-EASTER THRU 0596-EXIT.
054900 0590-EXIT.
055000     EXIT.
055100*
055150*----------------------------------------------------------
055160* 0591 IS THE ONLY NARRATIVE PARAGRAPH THAT CAN GROW A
055170* SUFFIX - THE OBSERVED-NEAREST-WEEKDAY NOTE - SO IT BUILDS
055180* WS-NARR-SUFFIX FIRST AND STRINGS IT ON THE END.
055195*----------------------------------------------------------
055200 0591-NARR-STATIC-DATE.
055300     MOVE     SPACES  TO  WS-NARR-SUFFIX.
055400     IF       WS-HOL-FORCE-WKDAY-YES (WS-HOL-IDX)
055500              STRING  " (OBSERVED NEAREST WEEKDAY WHEN ON A"
055600                                              DELIMITED BY SIZE
055700                      " WEEKEND)"             DELIMITED BY SIZE
055800                      INTO  WS-NARR-SUFFIX.
055900     MOVE     SPACES  TO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
056000     STRING   WS-HOL-DISPLAY-NAME (WS-HOL-IDX) DELIMITED BY SPACE
056100              " is observed on "               DELIMITED BY SIZE
056200              WS-MONTH-NAME-ENTRY
056300                  (WS-HOL-MONTH (WS-HOL-IDX))  DELIMITED BY SPACE
056400              " "                               DELIMITED BY SIZE
056500              WS-HOL-DAY (WS-HOL-IDX)           DELIMITED BY SIZE
056600              " each year."                     DELIMITED BY SIZE
056700              WS-NARR-SUFFIX                     DELIMITED BY SIZE
056800              INTO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
056900 0591-EXIT.
057000     EXIT.
057100*
057150*----------------------------------------------------------
057160* 0592 - "FALLS ON THE 3RD MONDAY IN JANUARY" STYLE WORDING.
057170* THE AFTER-FIRST-DOW SHIFT (IF ANY) IS NOT CALLED OUT BY
057180* NAME IN THE NARRATIVE - THE RESULT DATE ALREADY REFLECTS
057190* IT, AND THAT IS ALL THE PRINTED CALENDAR NEEDS TO SHOW.
057195*----------------------------------------------------------
057200 0592-NARR-WEEK-IN-MONTH.
057300     MOVE     SPACES  TO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
057400     STRING   WS-HOL-DISPLAY-NAME (WS-HOL-IDX) DELIMITED BY SPACE
057500              " falls on the "                 DELIMITED BY SIZE
057600              WS-ORDINAL-ENTRY
057700                  (WS-HOL-WEEK-NUMBER (WS-HOL-IDX))
057800                                                DELIMITED BY SPACE
057900              " "                               DELIMITED BY SIZE
058000              WS-WEEKDAY-NAME-ENTRY
058100                  (WS-HOL-DOW (WS-HOL-IDX))      DELIMITED BY SPACE
058200              " in "                             DELIMITED BY SIZE
058300              WS-MONTH-NAME-ENTRY
058400                  (WS-HOL-MONTH (WS-HOL-IDX))     DELIMITED BY SPACE
058500              "."                                 DELIMITED BY SIZE
058600              INTO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
058700 0592-EXIT.
058800     EXIT.
058900*
058950*----------------------------------------------------------
058960* 0593 - "FALLS ON THE LAST MONDAY IN MAY" STYLE WORDING.
058995*----------------------------------------------------------
059000 0593-NARR-LAST-IN-MONTH.
059100     MOVE     SPACES  TO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
059200     STRING   WS-HOL-DISPLAY-NAME (WS-HOL-IDX) DELIMITED BY SPACE
059300              " falls on the last "            DELIMITED BY SIZE
059400              WS-WEEKDAY-NAME-ENTRY
059500                  (WS-HOL-DOW (WS-HOL-IDX))      DELIMITED BY SPACE
059600              " in "                             DELIMITED BY SIZE
059700              WS-MONTH-NAME-ENTRY
059800                  (WS-HOL-MONTH (WS-HOL-IDX))     DELIMITED BY SPACE
059900              "."                                 DELIMITED BY SIZE
060000              INTO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
060100 0593-EXIT.
060200     EXIT.
060300*
060350*----------------------------------------------------------
060360* 0594 - "FALLS ON MONDAY IN THE FIRST FULL WEEK OF..." WORDING.
060395*----------------------------------------------------------
060400 0594-NARR-FIRST-FULL-WEEK.
060500     MOVE     SPACES  TO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
060600     STRING   WS-HOL-DISPLAY-NAME (WS-HOL-IDX) DELIMITED BY SPACE
060700              " falls on "                     DELIMITED BY SIZE
060800              WS-WEEKDAY-NAME-ENTRY
060900                  (WS-HOL-DOW (WS-HOL-IDX))      DELIMITED BY SPACE
061000              " in the first full week of "     DELIMITED BY SIZE
061100              WS-MONTH-NAME-ENTRY
061200                  (WS-HOL-MONTH (WS-HOL-IDX))     DELIMITED BY SPACE
061300              "."                                 DELIMITED BY SIZE
061400              INTO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
061500 0594-EXIT.
061600     EXIT.
061700*
061750*----------------------------------------------------------
061760* 0595 - "FALLS ON MONDAY IN THE LAST FULL WEEK OF..." WORDING.
061795*----------------------------------------------------------
061800 0595-NARR-LAST-FULL-WEEK.
061900     MOVE     SPACES  TO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
062000     STRING   WS-HOL-DISPLAY-NAME (WS-HOL-IDX) DELIMITED BY SPACE
062100              " falls on "                     DELIMITED BY SIZE
062200              WS-WEEKDAY-NAME-ENTRY
062300                  (WS-HOL-DOW (WS-HOL-IDX))      DELIMITED BY SPACE
062400              " in the last full week of "      DELIMITED BY SIZE
062500              WS-MONTH-NAME-ENTRY
062600                  (WS-HOL-MONTH (WS-HOL-IDX))     DELIMITED BY SPACE
062700              "."                                 DELIMITED BY SIZE
062800              INTO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
062900 0595-EXIT.
063000     EXIT.
063100*
063150*----------------------------------------------------------
063160* 0596 - EASTER'S NARRATIVE NAMES THE ALGORITHM RATHER THAN
063170* A CALENDAR RULE, SINCE THERE IS NO SIMPLE MONTH/WEEK
063180* PHRASING FOR A MOVEABLE FEAST.
063195*----------------------------------------------------------
063200 0596-NARR-EASTER.
063300     MOVE     SPACES  TO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
063400     STRING   WS-HOL-DISPLAY-NAME (WS-HOL-IDX) DELIMITED BY SPACE
063500              " is calculated using the Easter Sunday"
063600                                                DELIMITED BY SIZE
063700              " algorithm."                     DELIMITED BY SIZE
063800              INTO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
063900 0596-EXIT.
064000     EXIT.
064100*
064200*----------------------------------------------------------
064300* 0600 RESOLVES EVERY DAYS-BEFORE-HOLIDAY ROW, NOW THAT
064400* EVERY OTHER RULE TYPE HAS HAD A CHANCE TO RESOLVE.
064500*----------------------------------------------------------
064600 0600-RESOLVE-DEPENDENT-RULES.
064700     SET      WS-HOL-IDX  TO  1.
064800     PERFORM  0610-RESOLVE-ONE-DEPENDENT THRU 0610-EXIT
064900              UNTIL  WS-HOL-IDX > WS-HOLIDAY-COUNT.
065000 0600-EXIT.
065100     EXIT.
065200*
065250*----------------------------------------------------------
065260* 0610 HANDLES ONE DAYS-BEFORE-HOLIDAY ROW.  THE REFERENCED
065270* HOLIDAY MUST EXIST IN THE CATALOG AND MUST ALREADY BE
065280* RESOLVED (WHICH IS WHY 0600 RUNS ONLY AFTER 0500 IS
065285* COMPLETE) OR THE ROW IS REJECTED, NOT DEFAULTED.  A
065290* CATALOG-SUPPLIED SPECIAL DESCRIPTION OVERRIDES THE
065295* GENERATED "X DAY(S) BEFORE Y" WORDING WHEN ONE IS PRESENT.
065298*----------------------------------------------------------
065300 0610-RESOLVE-ONE-DEPENDENT.
065400     IF       WS-HOL-IS-DAYS-BEFORE (WS-HOL-IDX)
065500              PERFORM  0620-FIND-OTHER-HOLIDAY THRU 0620-EXIT
065600              IF    WS-OTHER-WAS-FOUND
065700                AND WS-HOL-IS-RESOLVED (WS-OTHER-IDX)
065800                    MOVE  WS-HOL-RESULT-DATE (WS-OTHER-IDX)  TO
065900                                                    DU-IN-DATE
066000                    MOVE  WS-HOL-DAYS-BEFORE (WS-HOL-IDX)    TO
066100                                                    DU-IN-NUM-DAYS
066200                    PERFORM  0720-CALL-SUBTRACT-DAYS THRU
066300                             0720-EXIT
066400                    MOVE  DU-OUT-DATE  TO
066500                                  WS-HOL-RESULT-DATE (WS-HOL-IDX)
066600                    IF    WS-HOL-SPECIAL-DESC (WS-HOL-IDX)
066700                                                       NOT = SPACES
066800                          MOVE  WS-HOL-SPECIAL-DESC (WS-HOL-IDX)
066900                                TO WS-HOL-RESULT-DESC (WS-HOL-IDX)
067000                    ELSE
067100                          PERFORM  0630-NARR-DAYS-BEFORE THRU
067200                                   0630-EXIT
067300                    SET   WS-HOL-IS-RESOLVED (WS-HOL-IDX) TO TRUE
067400                    ADD   1  TO  WS-RESOLVED-COUNT
067500              ELSE
067600                    DISPLAY  "HO001 REJECTED - REFERENCED HOLIDAY"
067700                             " NOT FOUND - "
067800                             WS-HOL-NAME (WS-HOL-IDX)
067900                    ADD      1  TO  WS-REJECT-COUNT.
068000     SET      WS-HOL-IDX  UP BY 1.
068100 0610-EXIT.
068200     EXIT.
068300*
068350*----------------------------------------------------------
068360* 0620/0625 SEARCH THE CATALOG TABLE BY NAME FOR THE HOLIDAY
068370* A DAYS-BEFORE ROW REFERS TO.  A STRAIGHT LINEAR SEARCH IS
068380* USED, NOT SEARCH/SEARCH ALL - THE TABLE IS NOT SORTED BY
068390* NAME AT THIS POINT (SORTING BY WS-HOL-COMPARE-NAME DOES NOT
068395* HAPPEN UNTIL 0900, AFTER EVERY ROW IS RESOLVED).
068398*----------------------------------------------------------
068400 0620-FIND-OTHER-HOLIDAY.
068500     MOVE     "N"  TO  WS-OTHER-FOUND-SWITCH.
068600     SET      WS-HOL-IDX2  TO  1.
068700     PERFORM  0625-COMPARE-ONE-OTHER THRU 0625-EXIT
068800              UNTIL  WS-HOL-IDX2 > WS-HOLIDAY-COUNT
068900                 OR  WS-OTHER-WAS-FOUND.
069000 0620-EXIT.
069100     EXIT.
069200*
069300 0625-COMPARE-ONE-OTHER.
069400     IF       WS-HOL-NAME (WS-HOL-IDX2) =
069500                       WS-HOL-OTHER-HOLIDAY (WS-HOL-IDX)
069600              MOVE  "Y"           TO  WS-OTHER-FOUND-SWITCH
069700              SET   WS-OTHER-IDX  TO  WS-HOL-IDX2.
069800     IF       NOT WS-OTHER-WAS-FOUND
069900              SET   WS-HOL-IDX2  UP BY 1.
070000 0625-EXIT.
070100     EXIT.
070200*
070250*----------------------------------------------------------
070260* 0630 BUILDS THE GENERATED "OCCURS N DAY(S) BEFORE..." TEXT.
070270* ONLY REACHED WHEN THE CATALOG DID NOT SUPPLY ITS OWN
070280* SPECIAL DESCRIPTION FOR THE ROW (SEE 0610).
070295*----------------------------------------------------------
070300 0630-NARR-DAYS-BEFORE.
070310     MOVE     WS-HOL-DAYS-BEFORE (WS-HOL-IDX)  TO
070315                                            WS-NARR-DAYS-EDIT.
070320     MOVE     WS-NARR-DAYS-EDIT  TO  WS-NARR-DAYS-DISPLAY.
070330     MOVE     ZERO  TO  WS-NARR-DAYS-START.
070340     INSPECT  WS-NARR-DAYS-DISPLAY  TALLYING  WS-NARR-DAYS-START
070350              FOR  LEADING  SPACE.
070360     ADD      1  TO  WS-NARR-DAYS-START.
070400     MOVE     SPACES  TO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
070500     STRING   WS-HOL-DISPLAY-NAME (WS-HOL-IDX) DELIMITED BY SPACE
070600              " occurs "                       DELIMITED BY SIZE
070650              WS-NARR-DAYS-DISPLAY (WS-NARR-DAYS-START:)
070660                                                DELIMITED BY SIZE
070800              " day(s) before "                 DELIMITED BY SIZE
070900              WS-HOL-DISPLAY-NAME (WS-OTHER-IDX) DELIMITED BY SPACE
071000              "."                                 DELIMITED BY SIZE
071100              INTO  WS-HOL-RESULT-DESC (WS-HOL-IDX).
071200 0630-EXIT.
071300     EXIT.
071400*
071500*==========================================================
071600* 0700-SERIES - THIN CALL WRAPPERS ONTO HODATE.  EACH SETS
071700* DU-FUNCTION BY 88-LEVEL AND CALLS, LEAVING THE ANSWER IN
071800* DU-OUT-DATE / DU-OUT-DAY-OF-WEEK FOR THE CALLER TO PICK UP.
071900*==========================================================
072000 0710-CALL-DAY-OF-WEEK.
072100     SET      DU-FN-DAY-OF-WEEK  TO  TRUE.
072200     CALL     "hodate"  USING  DU-LINKAGE.
072300 0710-EXIT.
072400     EXIT.
072500*
072600 0715-CALL-ADD-DAYS.
072700     SET      DU-FN-ADD-DAYS  TO  TRUE.
072800     CALL     "hodate"  USING  DU-LINKAGE.
072900 0715-EXIT.
073000     EXIT.
073100*
073200 0720-CALL-SUBTRACT-DAYS.
073300     SET      DU-FN-SUBTRACT-DAYS  TO  TRUE.
073400     CALL     "hodate"  USING  DU-LINKAGE.
073500 0720-EXIT.
073600     EXIT.
073700*
073800 0725-CALL-SPEC-DAY-IN-WEEK-OF-MONTH.
073900     SET      DU-FN-SPEC-DAY-IN-WEEK-OF-MO  TO  TRUE.
074000     CALL     "hodate"  USING  DU-LINKAGE.
074100 0725-EXIT.
074200     EXIT.
074300*
074400 0730-CALL-LAST-SPEC-DAY-IN-MONTH.
074500     SET      DU-FN-LAST-SPEC-DAY-IN-MONTH  TO  TRUE.
074600     CALL     "hodate"  USING  DU-LINKAGE.
074700 0730-EXIT.
074800     EXIT.
074900*
075000 0735-CALL-FIRST-FULL-WEEK.
075100     SET      DU-FN-FIRST-FULL-WEEK  TO  TRUE.
075200     CALL     "hodate"  USING  DU-LINKAGE.
075300 0735-EXIT.
075400     EXIT.
075500*
075600 0740-CALL-LAST-FULL-WEEK.
075700     SET      DU-FN-LAST-FULL-WEEK  TO  TRUE.
075800     CALL     "hodate"  USING  DU-LINKAGE.
075900 0740-EXIT.
076000     EXIT.
076100*
076200 0745-CALL-SPEC-DAY-IN-WEEK.
076300     SET      DU-FN-SPEC-DAY-IN-WEEK  TO  TRUE.
076400     CALL     "hodate"  USING  DU-LINKAGE.
076500 0745-EXIT.
076600     EXIT.
076700*
076800*----------------------------------------------------------
076900* 0900 - CASE-INSENSITIVE BUBBLE SORT OF THE RESULT TABLE
077000* BY WS-HOL-COMPARE-NAME (ALREADY UPPER-CASED AT 0420).  NO
077100* SORT VERB IS USED ANYWHERE IN THIS SUITE FOR AN IN-MEMORY
077200* TABLE OF THIS SIZE - A STRAIGHT BUBBLE IS QUITE ENOUGH.
077300*----------------------------------------------------------
077400 0900-SORT-TABLE.
077500     IF       WS-HOLIDAY-COUNT < 2
077600              GO TO 0900-EXIT.
077700     SET      WS-HOL-IDX  TO  1.
077800     PERFORM  0910-OUTER-PASS THRU 0910-EXIT
077900              UNTIL  WS-HOL-IDX NOT < WS-HOLIDAY-COUNT.
078000 0900-EXIT.
078100     EXIT.
078200*
078300 0910-OUTER-PASS.
078400     SET      WS-HOL-IDX2  TO  1.
078500     PERFORM  0920-INNER-COMPARE THRU 0920-EXIT
078600              UNTIL  WS-HOL-IDX2 NOT < WS-HOLIDAY-COUNT.
078700     SET      WS-HOL-IDX  UP BY 1.
078800 0910-EXIT.
078900     EXIT.
079000*
079100 0920-INNER-COMPARE.
079200     IF       WS-HOL-COMPARE-NAME (WS-HOL-IDX2) >
079300                       WS-HOL-COMPARE-NAME (WS-HOL-IDX2 + 1)
079400              MOVE  WS-HOLIDAY-ENTRY (WS-HOL-IDX2)      TO
079500                                            WS-SWAP-ENTRY
079600              MOVE  WS-HOLIDAY-ENTRY (WS-HOL-IDX2 + 1)  TO
079700                                    WS-HOLIDAY-ENTRY (WS-HOL-IDX2)
079800              MOVE  WS-SWAP-ENTRY                        TO
079900                              WS-HOLIDAY-ENTRY (WS-HOL-IDX2 + 1).
080000     SET      WS-HOL-IDX2  UP BY 1.
080100 0920-EXIT.
080200     EXIT.
080300*
080400*----------------------------------------------------------
080500* 1000 WRITES THE HEADER RECORD FOLLOWED BY ONE ROW PER
080600* RESOLVED (NOT REJECTED) HOLIDAY, IN SORTED ORDER.
080700*----------------------------------------------------------
080800 1000-WRITE-WORK-FILE.
080900     MOVE     WS-CATALOG-NAME     TO  HW-CATALOG-NAME.
081000     MOVE     WS-RUN-YEAR         TO  HW-PROCESSING-YEAR.
081100     MOVE     WS-RESOLVED-COUNT   TO  HW-HOLIDAY-COUNT.
081200     WRITE    HW-HEADER-RECORD.
081300     SET      WS-HOL-IDX  TO  1.
081400     PERFORM  1010-WRITE-ONE-RESULT THRU 1010-EXIT
081500              UNTIL  WS-HOL-IDX > WS-HOLIDAY-COUNT.
081600 1000-EXIT.
081700     EXIT.
081800*
081850*----------------------------------------------------------
081860* 1010 WRITES ONE ROW TO THE WORK FILE - REJECTED ROWS ARE
081870* SIMPLY SKIPPED, NOT WRITTEN WITH A BLANK DATE, SO HOPRINT
081880* NEVER HAS TO KNOW A ROW WAS REJECTED AT ALL.
081895*----------------------------------------------------------
081900 1010-WRITE-ONE-RESULT.
082000     IF       WS-HOL-IS-RESOLVED (WS-HOL-IDX)
082100              MOVE  WS-HOL-DISPLAY-NAME (WS-HOL-IDX)  TO
082200                                       HR-RESULT-DISPLAY-NAME
082300              MOVE  WS-HOL-RESULT-DATE (WS-HOL-IDX)   TO
082400                                       HR-RESULT-DATE
082500              MOVE  WS-HOL-RESULT-DESC (WS-HOL-IDX)   TO
082600                                       HR-RESULT-DESCRIPTION
082700              WRITE  HR-RESULT-RECORD.
082800     SET      WS-HOL-IDX  UP BY 1.
082900 1010-EXIT.
083000     EXIT.
083100*
083150*----------------------------------------------------------
083160* 1100 CLOSES ALL THREE FILES IN THE ORDER THEY WERE OPENED
083170* AT 0200 - NO FILE STATUS CHECK IS MADE HERE, MATCHING THE
083180* SHOP'S OWN HABIT OF NOT WORRYING ABOUT CLOSE FAILURES ON A
083190* CLEAN RUN-TO-COMPLETION JOB.
083195*----------------------------------------------------------
083200 1100-CLOSE-FILES.
083300     CLOSE    HOLIDAY-PARM-FILE.
083400     CLOSE    HOLIDAY-CATALOG-FILE.
083500     CLOSE    HOLIDAY-WORK-FILE.
083600 1100-EXIT.
083700     EXIT.
083800*
083850*----------------------------------------------------------
083860* 9000 IS THE SINGLE END-OF-JOB EXIT - WS-RESOLVED-COUNT AND
083870* WS-REJECT-COUNT ARE LEFT IN WORKING-STORAGE FOR THE OPERATOR
083880* TO SEE ON THE SYSOUT DISPLAY LOG, NOT PASSED BACK VIA A
083890* RETURN-CODE, SINCE THIS SHOP HAS NEVER USED RETURN-CODE ON
083895* ITS BATCH SUITE.
083898*----------------------------------------------------------
083900 9000-MAIN-EXIT.
084000     STOP     RUN.
084100*
