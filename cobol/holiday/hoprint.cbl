000100*****************************************************************
000200*                                                               *
000300*              HOLIDAY CALENDAR REPORT PRINT                    *
000400*         LISTS THE RESOLVED HOLIDAY DATES BUILT BY HOBUILD      *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100     PROGRAM-ID.         HOPRINT.
001200*
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*
001500     INSTALLATION.       APPLEWOOD COMPUTERS, HATFIELD, HERTS.
001600*
001700     DATE-WRITTEN.       02/09/1991.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.           COPYRIGHT (C) 1991-2026, V B COEN.
002200*                        DISTRIBUTED UNDER THE GNU GENERAL
002300*                        PUBLIC LICENSE.  SEE THE FILE COPYING
002400*                        FOR DETAILS.
002500*
002600*    REMARKS.            READS THE HOLIDAY WORK FILE BUILT BY
002700*                        HOBUILD (HEADER RECORD, THEN ONE ROW
002800*                        PER RESOLVED HOLIDAY) AND PRINTS THE
002900*                        HOLIDAY CALENDAR LISTING VIA REPORT
003000*                        WRITER.
003100*
003200*    CALLED MODULES.     NONE.
003300*    FUNCTIONS USED.     NONE.
003400*    FILES USED.         HOLWORK, HOLRPT.
003500*
003600*-----------------------------------------------------------
003700* CHANGE-LOG.
003800*-----------------------------------------------------------
003900* 02/09/91 VBC 1.0.00  CREATED AS THE OVERTIME-PREMIUM EXCEPTION
004000*                      LISTING - REPORT WRITER LISTING OF
004100*                      SHIFT PREMIUM OVERRIDES FOR PAYROLL.
004200* 08/02/94 VBC   .01   WIDENED THE PRINT LINE FROM 120 TO 132
004300*                      COLUMNS FOR THE WIDER CARRIAGE PRINTERS.
004400* 22/11/98 VBC   .02   YEAR 2000 REVIEW - PAGE HEADING DATE
004500*                      FIELDS ARE ALL 4-DIGIT YEAR, NO CHANGE
004600*                      OF LOGIC REQUIRED.  SIGNED OFF PER THE
004700*                      Y2K PROJECT OFFICE CIRCULAR OF 09/98.
004800* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004900*                      PRIOR NOTICES.
005000* 20/12/25 VBC 2.0.00  RENAMED HOPRINT AND REWORKED FOR THE NEW
005100*                      HOLIDAY CALENDAR CATALOG SUB-SYSTEM
005200*                      (REQUEST HOL-0012) - REPLACED THE OLD
005300*                      PREMIUM-EXCEPTION LAYOUT WITH THE
005400*                      HOLIDAY NAME / DATE / DESCRIPTION
005500*                      LISTING AND DROPPED THE OLD OPERATOR
005600*                      PAGE-SIZE PROMPT - THIS RUNS UNATTENDED.
005700* 21/12/25 VBC   .01   ADDED THE MM/DD/CCYY REORDER OF THE
005800*                      RESULT DATE FOR THE DETAIL LINE - THE
005900*                      WORK FILE CARRIES IT CCYYMMDD.
005950* 09/08/26 VBC   .02   THE DESCRIPTION COLUMN WAS ONLY 60 WIDE
005960*                      AND WAS CLIPPING THE BACK HALF OF THE
005970*                      LONGER NARRATIVES (THE STATIC-DATE
005980*                      OBSERVED-WEEKDAY SUFFIX WAS THE WORST
005990*                      HIT) - WIDENED TO THE FULL 120-BYTE
005995*                      HR-RESULT-DESCRIPTION AND WIDENED THE
005998*                      PRINT LINE ITSELF TO SUIT (SEE FDHOLRPT).
005991* 09/08/26 VBC   .03   PULLED THE SINGLE-FIELD SCRATCH COUNTERS
005992*                      (PROCESSING YEAR, DETAIL COUNT, DATE
005993*                      DISPLAY) OUT TO 77-LEVEL ITEMS AND ADDED
005994*                      A PROG-NAME 77 SHOWN ON THE PAGE HEADING,
005995*                      MATCHING THE OLD PAYROLL SUITE'S OWN
005996*                      HABIT OF A 77-LEVEL VERSION LITERAL.
006000*
006100*****************************************************************
006200* COPYRIGHT NOTICE.
006300* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006400* UPDATED 16/04/2024.  THESE FILES AND PROGRAMS ARE PART OF THE
006500* APPLEWOOD COMPUTERS ACCOUNTING SYSTEM AND ARE COPYRIGHT (C)
006600* VINCENT B COEN, 1976-2026 AND LATER.  DISTRIBUTED UNDER THE
006700* GNU GENERAL PUBLIC LICENSE - SEE THE FILE COPYING.
006800*****************************************************************
006900*
007000 ENVIRONMENT             DIVISION.
007100*===============================
007200*
007300     COPY  "envdiv.cob".
007400*
007500 INPUT-OUTPUT            SECTION.
007600*------------------------------
007700*
007800 FILE-CONTROL.
007900     COPY  "selholwrk.cob".
008000     COPY  "selholrpt.cob".
008100*
008200 DATA                    DIVISION.
008300*===============================
008400*
008500 FILE SECTION.
008600*
008700     COPY  "fdholwrk.cob".
008800     COPY  "fdholrpt.cob".
008900*
009000 WORKING-STORAGE SECTION.
009100*----------------------
009200*
009210* PROGRAM-ID/VERSION LITERAL, KEPT AS A 77-LEVEL RIGHT AT THE
009220* TOP OF WORKING-STORAGE - THE SAME SPOT AND THE SAME REASON
009230* THE OLD PAYROLL SUITE KEPT ITS OWN PROG-NAME 77.  DISPLAYED
009240* TO THE JOB LOG AT STARTUP AND SOURCED ONTO THE PAGE HEADING
009250* BELOW - THIS RUNS UNATTENDED, SO THE OLD PY000 SCREEN-SECTION
009260* DISPLAY BECOMES A PLAIN DISPLAY STATEMENT HERE.
009270 77  WS-PROG-NAME             PIC X(17)  VALUE "HOPRINT (2.0.03)".
009280*
009300 01  WS-FILE-STATUSES.
009400     03  HW-WORK-STATUS      PIC X(2).
009500     03  HR-PRINT-STATUS     PIC X(2).
009600     03  FILLER              PIC X(10).
009700*
009800 01  WS-SWITCHES.
009900     03  WS-ABORT-SWITCH     PIC X  VALUE "N".
010000         88  WS-ABORT-RUN       VALUE "Y".
010100     03  WS-WORK-EOF-SWITCH  PIC X  VALUE "N".
010200         88  WS-WORK-EOF        VALUE "Y".
010300     03  FILLER              PIC X(9).
010400*
010500 01  WS-REPORT-HEADER-FIELDS.
010600     03  WS-RPT-CATALOG-NAME       PIC X(40).
010700     03  FILLER                    PIC X(10).
010800*
010810* STANDALONE SCRATCH REGISTERS OFF THE WORK-FILE HEADER -
010820* DECLARED 77-LEVEL, MATCHING THE MAPS01/MAPS09 OVERLAYS'
010830* HABIT OF KEEPING SINGLE-FIELD COUNTERS SEPARATE FROM THEIR
010840* RECORD-SHAPED GROUPS.
010850 77  WS-RPT-PROCESSING-YEAR    PIC 9(4)  COMP.
010900 77  WS-RPT-COUNT              PIC 9(3)  COMP.
011000*
011100* REORDER THE WORK FILE'S CCYYMMDD RESULT DATE INTO MM/DD/CCYY
011200* FOR THE DETAIL LINE - THE WORK FILE CANNOT BE CHANGED, IT IS
011300* ALSO READ BY OTHER BENEFITS DEPT JOBS IN CCYYMMDD ORDER.
011400 01  WS-RPT-DATE-REORDER.
011500     03  WS-RPT-RE-MM        PIC 9(2).
011600     03  WS-RPT-RE-DD        PIC 9(2).
011700     03  WS-RPT-RE-CCYY      PIC 9(4).
011800 01  WS-RPT-DATE-REORDER9  REDEFINES  WS-RPT-DATE-REORDER
011900                                      PIC 9(8).
012000*
012100 77  WS-RPT-DATE-DISPLAY     PIC 99/99/9999.
012200*
012300 REPORT SECTION.
012400*--------------
012500*
012600 RD  HOLIDAY-CALENDAR-REPORT
012700     CONTROL FINAL
012800     PAGE LIMIT 60 LINES
012900     HEADING 1
013000     FIRST DETAIL 4
013100     LAST DETAIL 56
013200     FOOTING 58.
013300*
013400 01  TYPE PAGE HEADING.
013500     02  LINE 1.
013600         03  COLUMN  1   PIC X(20)  VALUE "HOLIDAY CALENDAR".
013700         03  COLUMN 55   PIC X(6)   VALUE "YEAR: ".
013800         03  COLUMN 61   PIC 9(4)   SOURCE WS-RPT-PROCESSING-YEAR.
013810         03  COLUMN 70   PIC X(40)  SOURCE WS-RPT-CATALOG-NAME.
013820         03  COLUMN 163  PIC X(17)  SOURCE WS-PROG-NAME.
013900*        (PROG-NAME TAG RIDES THE SAME HEADING LINE OUT AT THE
013905*         FAR RIGHT OF THE WIDENED 180-COLUMN PRINT LINE, THE
013910*         SAME WAY PYRGSTR CARRIED ITS OWN PROG-NAME ON ITS
013915*         HEADING SOURCE CLAUSE.)
014000     02  LINE 3.
014100         03  COLUMN  1   PIC X(19)  VALUE "HOLIDAY NAME".
014200         03  COLUMN 45   PIC X(10)  VALUE "DATE".
014300         03  COLUMN 58   PIC X(30)  VALUE "DESCRIPTION".
014400*
014500 01  TYPE DETAIL  LINE PLUS 1.
014600     02  COLUMN  1   PIC X(40)  SOURCE HR-RESULT-DISPLAY-NAME.
014700     02  COLUMN 45   PIC 99/99/9999
014800                                SOURCE WS-RPT-DATE-DISPLAY.
014900     02  COLUMN 58   PIC X(120) SOURCE HR-RESULT-DESCRIPTION.
015000*
015100 01  TYPE CONTROL FOOTING FINAL  LINE PLUS 2.
015200     02  COLUMN  1   PIC X(29)  VALUE
015300             "TOTAL HOLIDAYS LISTED . . . .".
015400     02  COLUMN 32   PIC ZZ9    SOURCE WS-RPT-COUNT.
015500*
015600 PROCEDURE DIVISION.
015700*==================
015800*
015900*----------------------------------------------------------
016000* 0000-MAIN CONTROLS THE WHOLE RUN - OPEN, PRINT ONE HEADING
016100* LINE FROM THE WORK FILE HEADER, THEN ONE DETAIL PER
016200* RESOLVED HOLIDAY UNTIL END OF FILE.
016300*----------------------------------------------------------
016400 0000-MAIN.
016500     PERFORM  0100-INITIALISE THRU 0100-EXIT.
016600     PERFORM  0200-OPEN-FILES THRU 0200-EXIT.
016700     IF       WS-ABORT-RUN
016800              GO TO 9000-MAIN-EXIT.
016900*
017000     PERFORM  0300-READ-HEADER THRU 0300-EXIT.
017100     IF       WS-ABORT-RUN
017200              PERFORM  1100-CLOSE-FILES THRU 1100-EXIT
017300              GO TO 9000-MAIN-EXIT.
017400*
017500     INITIATE HOLIDAY-CALENDAR-REPORT.
017600     PERFORM  0400-READ-RESULT THRU 0400-EXIT
017700              UNTIL  WS-WORK-EOF.
017800     TERMINATE HOLIDAY-CALENDAR-REPORT.
017900     PERFORM  1100-CLOSE-FILES THRU 1100-EXIT.
018000     DISPLAY  "HP099 HOLIDAY CALENDAR REPORT COMPLETE - "
018100              WS-RPT-COUNT  " HOLIDAYS LISTED".
018200     GO       TO 9000-MAIN-EXIT.
018300*
018400 0100-INITIALISE.
018410     DISPLAY  WS-PROG-NAME " - HOLIDAY CALENDAR REPORT STARTING".
018500     MOVE     "N"  TO  WS-ABORT-SWITCH.
018600     MOVE     "N"  TO  WS-WORK-EOF-SWITCH.
018700 0100-EXIT.
018800     EXIT.
018900*
019000 0200-OPEN-FILES.
019100     OPEN     INPUT   HOLIDAY-WORK-FILE.
019200     IF       HW-WORK-STATUS NOT = "00"
019300              DISPLAY  "HP003 CANNOT OPEN WORK FILE - STATUS "
019400                       HW-WORK-STATUS
019500              MOVE  "Y"  TO  WS-ABORT-SWITCH
019600              GO TO 0200-EXIT.
019700     OPEN     OUTPUT  PRINT-FILE.
019800     IF       HR-PRINT-STATUS NOT = "00"
019900              DISPLAY  "HP004 CANNOT OPEN PRINT FILE - STATUS "
020000                       HR-PRINT-STATUS
020100              MOVE  "Y"  TO  WS-ABORT-SWITCH.
020200 0200-EXIT.
020300     EXIT.
020400*
020500 0300-READ-HEADER.
020600     READ     HOLIDAY-WORK-FILE
020700              AT END
020800                       DISPLAY  "HP005 WORK FILE IS EMPTY - ABORTING"
020900                       MOVE  "Y"  TO  WS-ABORT-SWITCH
021000                       GO TO 0300-EXIT.
021100     MOVE     HW-CATALOG-NAME      TO  WS-RPT-CATALOG-NAME.
021200     MOVE     HW-PROCESSING-YEAR   TO  WS-RPT-PROCESSING-YEAR.
021300     MOVE     HW-HOLIDAY-COUNT     TO  WS-RPT-COUNT.
021400 0300-EXIT.
021500     EXIT.
021600*
021700 0400-READ-RESULT.
021800     READ     HOLIDAY-WORK-FILE
021900              AT END
022000                       MOVE  "Y"  TO  WS-WORK-EOF-SWITCH
022100                       GO TO 0400-EXIT.
022200     PERFORM  0410-PRINT-ONE-RESULT THRU 0410-EXIT.
022300 0400-EXIT.
022400     EXIT.
022500*
022600 0410-PRINT-ONE-RESULT.
022700     MOVE     HR-RESULT-MM     TO  WS-RPT-RE-MM.
022800     MOVE     HR-RESULT-DD     TO  WS-RPT-RE-DD.
022900     MOVE     HR-RESULT-CCYY   TO  WS-RPT-RE-CCYY.
023000     MOVE     WS-RPT-DATE-REORDER9  TO  WS-RPT-DATE-DISPLAY.
023100     GENERATE DETAIL.
023200 0410-EXIT.
023300     EXIT.
023400*
023500 1100-CLOSE-FILES.
023600     CLOSE    HOLIDAY-WORK-FILE.
023700     CLOSE    PRINT-FILE.
023800 1100-EXIT.
023900     EXIT.
024000*
024100 9000-MAIN-EXIT.
024200     STOP     RUN.
024300*
